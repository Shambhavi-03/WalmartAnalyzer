000100*****************************************************************         
000200* PROGRAM NAME:    NEWSALRT                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 08/11/94 E ACKERMAN     CREATED FOR LOSS PREVENTION TO SCAN THE EAC94   
000900*                         LOCAL NEWS/EVENT FEED FOR SITUATIONS    EAC94   
001000*                         THAT COULD AFFECT STORE SAFETY OR       EAC94   
001100*                         DELIVERY ROUTES IN A MARKET.            EAC94   
001200* 02/23/96 D QUINTERO     ADDED THE WEATHER-ALERT-EVENT BRANCH SO DQU96   
001300*                         A SEVERE-WEATHER NEWS ITEM ESCALATES    DQU96   
001400*                         THE SAME AS A DIRECT WEATHER READING.   DQU96   
001500* 09/30/97 E ACKERMAN     REQ 3977 - ROAD/LOGISTICS DISRUPTION    RQ3977  
001600*                         BRANCH ADDED PER TRAFFIC DEPT REQUEST,  RQ3977  
001700*                         THEY WERE MISSING ROUTE CLOSURES.       RQ3977  
001800* 10/14/98 T BRENNAN      Y2K - EVENT-START-TS/EVENT-END-TS       Y2K98   
001900*                         COMPARE ROUTINE REBUILT TO CARRY A      Y2K98   
002000*                         FULL FOUR-DIGIT YEAR.                   Y2K98   
002100* 01/05/01 S PATEL        REQ 5280 - FESTIVAL/FAIR BRANCH ADDED,  RQ5280  
002200*                         MARKETING WANTED VISIBILITY INTO LARGE  RQ5280  
002300*                         FOOT-TRAFFIC DRAWS NEAR OUR STORES.     RQ5280  
002400* 07/29/03 S PATEL        REQ 6133 - EVENTS OUTSIDE THE ACTIVE    RQ6133  
002500*                         WINDOW (START/END TIMESTAMP) ARE NOW    RQ6133  
002600*                         BYPASSED INSTEAD OF ALWAYS ALERTED ON.  RQ6133  
002700*****************************************************************         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.    NEWSALRT.                                                 
003000 AUTHOR.        E ACKERMAN.                                               
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003200 DATE-WRITTEN.  08/11/94.                                                 
003300 DATE-COMPILED.                                                           
003400 SECURITY.      NON-CONFIDENTIAL.                                         
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-3081.                                               
003900 OBJECT-COMPUTER. IBM-3081.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS NW-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004300*****************************************************************         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT NEWS-FILE-IN ASSIGN TO NEWSIN                                 
004700       ORGANIZATION IS LINE SEQUENTIAL                                    
004800       FILE STATUS  IS NW-IN-STATUS.                                      
004900     SELECT NEWS-FILE-OUT ASSIGN TO NEWSOUT                               
005000       ORGANIZATION IS LINE SEQUENTIAL                                    
005100       FILE STATUS  IS NW-OUT-STATUS.                                     
005200*****************************************************************         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  NEWS-FILE-IN                                                         
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD.                                          
005800     COPY NWSREC.                                                         
005900**                                                                        
006000 FD  NEWS-FILE-OUT                                                        
006100     RECORDING MODE IS F                                                  
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  NW-OUT-RECORD                   PIC X(260).                          
006400**                                                                        
006500 WORKING-STORAGE SECTION.                                                 
006600*---------------------------------------------------------------*         
006700 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006800     05  NW-IN-STATUS                PIC XX         VALUE SPACE.          
006900     05  NW-OUT-STATUS               PIC XX         VALUE SPACE.          
007000     05  NW-EOF-SW                   PIC X          VALUE 'N'.            
007100         88  NW-AT-EOF                               VALUE 'Y'.           
007200     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007300                                                   VALUE 0.               
007400     05  WS-ROWS-BYPASSED            PIC S9(07) USAGE COMP                
007500                                                   VALUE 0.               
007600     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007700                                                   VALUE 0.               
007800     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
007900         88  WS-RULE-HIT                            VALUE 'Y'.            
008000     05  WS-ACTIVE-NOW-SW            PIC X          VALUE 'N'.            
008100         88  WS-EVENT-ACTIVE-NOW                     VALUE 'Y'.           
008200    05  FILLER                      PIC X(01)      VALUE SPACE.           
008300*---------------------------------------------------------------*         
008400*    TIMESTAMP COMPARE AREA -- SAME FLAT-HOUR CONVENTION USED BY          
008500*    THE SHIPMENT TRACKING PROGRAM SO AN EVENT WINDOW CAN BE              
008600*    TESTED AGAINST THE CURRENT RUN CLOCK.                                
008700*---------------------------------------------------------------*         
008800 01  WS-TS-PARSE-AREA                PIC X(19)      VALUE SPACE.          
008900 01  WS-TS-PARSE-FIELDS REDEFINES WS-TS-PARSE-AREA.                       
009000     05  WS-TS-YEAR                  PIC 9(04).                           
009100     05  FILLER                      PIC X.                               
009200     05  WS-TS-MONTH                 PIC 9(02).                           
009300     05  FILLER                      PIC X.                               
009400     05  WS-TS-DAY                   PIC 9(02).                           
009500     05  FILLER                      PIC X.                               
009600     05  WS-TS-HOUR                  PIC 9(02).                           
009700     05  FILLER                      PIC X.                               
009800     05  WS-TS-MINUTE                PIC 9(02).                           
009900     05  FILLER                      PIC X.                               
010000     05  WS-TS-SECOND                PIC 9(02).                           
010100 01  WS-TS-VALID-SW                  PIC X          VALUE 'N'.            
010200     88  WS-TS-VALID                                 VALUE 'Y'.           
010300 01  WS-TS-HOURS-OUT                 PIC S9(09) USAGE COMP                
010400                                                   VALUE 0.               
010500 01  WS-START-HOURS                  PIC S9(09) USAGE COMP                
010600                                                   VALUE 0.               
010700 01  WS-END-HOURS                    PIC S9(09) USAGE COMP                
010800                                                   VALUE 0.               
010900 01  WS-NOW-HOURS                    PIC S9(09) USAGE COMP                
011000                                                   VALUE 0.               
011100 01  WS-NOW-RAW-DATA                 PIC X(21)      VALUE SPACE.          
011200 01  WS-NOW-RAW-FIELDS REDEFINES WS-NOW-RAW-DATA.                         
011300     05  WS-NOW-YEAR                 PIC 9(04).                           
011400     05  WS-NOW-MONTH                PIC 9(02).                           
011500     05  WS-NOW-DAY                  PIC 9(02).                           
011600     05  WS-NOW-HOUR                 PIC 9(02).                           
011700     05  FILLER                      PIC X(11).                           
011800*---------------------------------------------------------------*         
011900*    DESCRIPTION SCAN AREA -- UPPERCASED COPY OF THE EVENT                
012000*    DESCRIPTION AND EVENT TYPE, REDEFINED INTO SLOT TABLES               
012100*    ONLY TO KEEP THIS PROGRAM'S TALLY AREAS THE SAME SHAPE AS            
012200*    THE OTHER ENGINES IN THE SUITE.                                      
012300*---------------------------------------------------------------*         
012400 01  WS-DESC-UPPER                   PIC X(80)      VALUE SPACE.          
012500 01  WS-DESC-SLOTS REDEFINES WS-DESC-UPPER.                               
012600     05  WS-DESC-SLOT OCCURS 8 TIMES INDEXED BY WD-IDX PIC X(10).         
012700 01  WS-TYPE-UPPER                   PIC X(25)      VALUE SPACE.          
012800 01  WS-KEYWORD-TALLY                PIC S9(03) USAGE COMP                
012900                                                   VALUE 0.               
013000 01  WS-ALERT-SEVERITY-BASE          PIC X(08)      VALUE SPACE.          
013100*---------------------------------------------------------------*         
013200 01  WS-ID-LIST-WORK                 PIC X(100)     VALUE SPACE.          
013300 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
013400     05  WS-ID-SLOT OCCURS 4 TIMES INDEXED BY WI-IDX PIC X(25).           
013500 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
013600                                                 VALUE 0.                 
013700 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
013800 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
013900*---------------------------------------------------------------*         
014000 COPY ALRTLNK.                                                            
014100*****************************************************************         
014200 PROCEDURE DIVISION.                                                      
014300*---------------------------------------------------------------*         
014400 0000-MAIN-PROCESSING.                                                    
014500*---------------------------------------------------------------*         
014600     PERFORM 1000-OPEN-FILES.                                             
014700     PERFORM 2000-PROCESS-RECORDS THRU                                    
014800         2000-PROCESS-RECORDS-EXIT UNTIL NW-AT-EOF.                       
014900     PERFORM 3000-CLOSE-FILES.                                            
015000     STOP RUN.                                                            
015100*---------------------------------------------------------------*         
015200 1000-OPEN-FILES.                                                         
015300*---------------------------------------------------------------*         
015400     OPEN INPUT  NEWS-FILE-IN.                                            
015500     OPEN OUTPUT NEWS-FILE-OUT.                                           
015600     PERFORM 8000-READ-NEWS-IN.                                           
015700*---------------------------------------------------------------*         
015800 2000-PROCESS-RECORDS.                                                    
015900*---------------------------------------------------------------*         
016000     ADD 1 TO WS-ROWS-READ.                                               
016100     MOVE SPACE TO WS-ID-LIST-WORK.                                       
016200     MOVE 0     TO WS-ID-SLOTS-USED.                                      
016300     PERFORM 2050-CHECK-ACTIVE-WINDOW.                                    
016400     IF WS-EVENT-ACTIVE-NOW                                               
016500         PERFORM 2100-SET-BASE-SEVERITY                                   
016600         PERFORM 2200-PUBLIC-SAFETY-CHECK                                 
016700         IF NOT WS-RULE-HIT                                               
016800             PERFORM 2300-WEATHER-EVENT-CHECK                             
016900             PERFORM 2400-ROAD-DISRUPTION-CHECK                           
017000             PERFORM 2500-FESTIVAL-CHECK                                  
017100         END-IF                                                           
017200     ELSE                                                                 
017300         ADD 1 TO WS-ROWS-BYPASSED                                        
017400     END-IF.                                                              
017500     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
017600     PERFORM 8000-READ-NEWS-IN.                                           
017700*---------------------------------------------------------------*         
017800 2000-PROCESS-RECORDS-EXIT.                                               
017900     EXIT.                                                                
018000*---------------------------------------------------------------*         
018100 2050-CHECK-ACTIVE-WINDOW.                                                
018200*---------------------------------------------------------------*         
018300* 07/29/03 SPA  REQ 6133 - EVENTS OUTSIDE WINDOW NOW BYPASSED.    RQ6133  
018400     MOVE 'N' TO WS-ACTIVE-NOW-SW.                                        
018500     MOVE LNR-EVENT-START-TS TO WS-TS-PARSE-AREA.                         
018600     PERFORM 8100-PARSE-TIMESTAMP.                                        
018700     IF WS-TS-VALID                                                       
018800         MOVE WS-TS-HOURS-OUT TO WS-START-HOURS                           
018900         MOVE LNR-EVENT-END-TS TO WS-TS-PARSE-AREA                        
019000         PERFORM 8100-PARSE-TIMESTAMP                                     
019100         IF WS-TS-VALID                                                   
019200             MOVE WS-TS-HOURS-OUT TO WS-END-HOURS                         
019300             PERFORM 8200-COMPUTE-NOW-HOURS                               
019400             IF WS-NOW-HOURS >= WS-START-HOURS AND                        
019500                WS-NOW-HOURS <= WS-END-HOURS                              
019600                 MOVE 'Y' TO WS-ACTIVE-NOW-SW                             
019700             END-IF                                                       
019800         END-IF                                                           
019900     END-IF.                                                              
020000*---------------------------------------------------------------*         
020100 2100-SET-BASE-SEVERITY.                                                  
020200*---------------------------------------------------------------*         
020300     EVALUATE FUNCTION UPPER-CASE(LNR-IMPACT-LEVEL)                       
020400         WHEN 'CRITICAL  '                                                
020500             MOVE 'Critical' TO WS-ALERT-SEVERITY-BASE                    
020600         WHEN 'HIGH      '                                                
020700             MOVE 'Medium  ' TO WS-ALERT-SEVERITY-BASE                    
020800         WHEN 'MEDIUM    '                                                
020900             MOVE 'Low     ' TO WS-ALERT-SEVERITY-BASE                    
021000         WHEN OTHER                                                       
021100             MOVE 'Low     ' TO WS-ALERT-SEVERITY-BASE                    
021200     END-EVALUATE.                                                        
021300*---------------------------------------------------------------*         
021400 2200-PUBLIC-SAFETY-CHECK.                                                
021500*---------------------------------------------------------------*         
021600     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
021700     MOVE SPACE TO WS-DESC-UPPER.                                         
021800     MOVE FUNCTION UPPER-CASE(LNR-DESCRIPTION) TO WS-DESC-UPPER.          
021900     MOVE 0 TO WS-KEYWORD-TALLY.                                          
022000     INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                      
022100         FOR ALL 'EVACUATION'  FOR ALL 'LOCKDOWN'                         
022200            FOR ALL 'RIOT'     FOR ALL 'PROTEST'                          
022300            FOR ALL 'BOMB THREAT'                                         
022400            FOR ALL 'NATURAL DISASTER'                                    
022500            FOR ALL 'EMERGENCY'.                                          
022600     IF WS-KEYWORD-TALLY > 0                                              
022700         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
022800         STRING 'Public Safety Event - ' LNR-EVENT-ID                     
022900             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
023000         MOVE 'Y' TO WS-RULE-HIT-SW                                       
023100         DISPLAY 'NEWSALRT - DESC LEAD WORDS: '                           
023200             WS-DESC-SLOT (1) ' ' WS-DESC-SLOT (2)                        
023300     END-IF.                                                              
023400     IF WS-RULE-HIT                                                       
023500         MOVE 'Local News/Events' TO LK-ALERT-CATEGORY                    
023600         PERFORM 2800-LOG-AND-CAPTURE                                     
023700     END-IF.                                                              
023800*---------------------------------------------------------------*         
023900 2300-WEATHER-EVENT-CHECK.                                                
024000*---------------------------------------------------------------*         
024100     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
024200     MOVE SPACE TO WS-TYPE-UPPER.                                         
024300     MOVE FUNCTION UPPER-CASE(LNR-EVENT-TYPE) TO WS-TYPE-UPPER.           
024400     MOVE 0 TO WS-KEYWORD-TALLY.                                          
024500     INSPECT WS-TYPE-UPPER TALLYING WS-KEYWORD-TALLY                      
024600         FOR ALL 'WEATHER ALERT'.                                         
024700     IF WS-KEYWORD-TALLY > 0                                              
024800         MOVE WS-ALERT-SEVERITY-BASE TO WS-ALERT-SEVERITY                 
024900         MOVE SPACE TO WS-DESC-UPPER                                      
025000         MOVE FUNCTION UPPER-CASE(LNR-DESCRIPTION)                        
025100             TO WS-DESC-UPPER                                             
025200         MOVE 0 TO WS-KEYWORD-TALLY                                       
025300         INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                  
025400             FOR ALL 'CYCLONE'   FOR ALL 'TORNADO'                        
025500                FOR ALL 'HURRICANE'  FOR ALL 'BLIZZARD'                   
025600                FOR ALL 'FLOOD'  FOR ALL 'SEVERE THUNDERSTORM'            
025700                FOR ALL 'LANDSLIDE'                                       
025800         IF WS-KEYWORD-TALLY > 0 OR LNR-AFFECTED-POP-EST                  
025900                 >= 5000000                                               
026000             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
026100         ELSE                                                             
026200             MOVE 0 TO WS-KEYWORD-TALLY                                   
026300             INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY              
026400                 FOR ALL 'HEAVY RAIN'  FOR ALL 'SNOW STORM'               
026500                    FOR ALL 'FLASH FLOOD'  FOR ALL 'HEATWAVE'             
026600                    FOR ALL 'DENSE FOG'    FOR ALL 'THUNDERSTORM'         
026700             IF (WS-KEYWORD-TALLY > 0 OR LNR-AFFECTED-POP-EST             
026800                     >= 500000)                                           
026900                AND WS-ALERT-SEVERITY NOT = 'Critical'                    
027000                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
027100             ELSE                                                         
027200                 MOVE 0 TO WS-KEYWORD-TALLY                               
027300                 INSPECT WS-DESC-UPPER TALLYING                           
027400                         WS-KEYWORD-TALLY                                 
027500                     FOR ALL 'RAIN'  FOR ALL 'LIGHT SNOW'                 
027600                        FOR ALL 'WIND ADVISORY'                           
027700                        FOR ALL 'DRIZZLE'                                 
027800                 IF (WS-KEYWORD-TALLY > 0 OR                              
027900                         LNR-AFFECTED-POP-EST >= 50000)                   
028000                    AND WS-ALERT-SEVERITY NOT = 'Critical'                
028100                    AND WS-ALERT-SEVERITY NOT = 'Medium  '                
028200                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
028300                 END-IF                                                   
028400             END-IF                                                       
028500         END-IF                                                           
028600         STRING 'Weather Alert Event - ' LNR-EVENT-ID                     
028700             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
028800         MOVE 'Y' TO WS-RULE-HIT-SW                                       
028900     END-IF.                                                              
029000     IF WS-RULE-HIT                                                       
029100         MOVE 'Local News/Events' TO LK-ALERT-CATEGORY                    
029200         PERFORM 2800-LOG-AND-CAPTURE                                     
029300     END-IF.                                                              
029400*---------------------------------------------------------------*         
029500 2400-ROAD-DISRUPTION-CHECK.                                              
029600*---------------------------------------------------------------*         
029700* 09/30/97 EAC  REQ 3977 - ROAD/LOGISTICS DISRUPTION BRANCH.      RQ3977  
029800     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
029900     MOVE SPACE TO WS-TYPE-UPPER.                                         
030000     MOVE FUNCTION UPPER-CASE(LNR-EVENT-TYPE) TO WS-TYPE-UPPER.           
030100     MOVE 0 TO WS-KEYWORD-TALLY.                                          
030200     INSPECT WS-TYPE-UPPER TALLYING WS-KEYWORD-TALLY                      
030300         FOR ALL 'ROAD CLOSURE'.                                          
030400     IF WS-KEYWORD-TALLY = 0                                              
030500         MOVE SPACE TO WS-DESC-UPPER                                      
030600         MOVE FUNCTION UPPER-CASE(LNR-DESCRIPTION)                        
030700             TO WS-DESC-UPPER                                             
030800         INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                  
030900             FOR ALL 'ROAD CLOSURE'                                       
031000     END-IF.                                                              
031100     IF WS-KEYWORD-TALLY > 0                                              
031200         MOVE WS-ALERT-SEVERITY-BASE TO WS-ALERT-SEVERITY                 
031300         MOVE SPACE TO WS-DESC-UPPER                                      
031400         MOVE FUNCTION UPPER-CASE(LNR-DESCRIPTION)                        
031500             TO WS-DESC-UPPER                                             
031600         MOVE 0 TO WS-KEYWORD-TALLY                                       
031700         INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                  
031800             FOR ALL 'MAJOR HIGHWAY CLOSURE'                              
031900                FOR ALL 'AIRPORT CLOSURE'                                 
032000                FOR ALL 'PORT STRIKE'                                     
032100                FOR ALL 'TRUCKING STRIKE'                                 
032200                FOR ALL 'BRIDGE COLLAPSE'                                 
032300                FOR ALL 'TOTAL CLOSURE'                                   
032400         MOVE SPACE TO WS-TYPE-UPPER                                      
032500         MOVE FUNCTION UPPER-CASE(LNR-IMPACT-LEVEL)                       
032600             TO WS-TYPE-UPPER                                             
032700         IF WS-KEYWORD-TALLY > 0 OR                                       
032800            WS-TYPE-UPPER (1:8) = 'CRITICAL'                              
032900             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
033000         ELSE                                                             
033100             MOVE 0 TO WS-KEYWORD-TALLY                                   
033200             INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY              
033300                 FOR ALL 'STREET CLOSURE'                                 
033400                    FOR ALL 'TRAFFIC DISRUPTION'                          
033500                    FOR ALL 'CONSTRUCTION DELAY'                          
033600                    FOR ALL 'PARTIAL CLOSURE'                             
033700                    FOR ALL 'ROUTE AFFECTED'                              
033800                    FOR ALL 'SIGNIFICANT DELAY'                           
033900             IF WS-KEYWORD-TALLY > 0 AND                                  
034000                WS-ALERT-SEVERITY NOT = 'Critical'                        
034100                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
034200             END-IF                                                       
034300         END-IF                                                           
034400         STRING 'Road/Logistics Disruption - ' LNR-EVENT-ID               
034500             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
034600         MOVE 'Y' TO WS-RULE-HIT-SW                                       
034700     END-IF.                                                              
034800     IF WS-RULE-HIT                                                       
034900         MOVE 'Local News/Events' TO LK-ALERT-CATEGORY                    
035000         PERFORM 2800-LOG-AND-CAPTURE                                     
035100     END-IF.                                                              
035200*---------------------------------------------------------------*         
035300 2500-FESTIVAL-CHECK.                                                     
035400*---------------------------------------------------------------*         
035500     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
035600     MOVE SPACE TO WS-TYPE-UPPER.                                         
035700     MOVE FUNCTION UPPER-CASE(LNR-EVENT-TYPE) TO WS-TYPE-UPPER.           
035800     MOVE 0 TO WS-KEYWORD-TALLY.                                          
035900     INSPECT WS-TYPE-UPPER TALLYING WS-KEYWORD-TALLY                      
036000         FOR ALL 'FESTIVAL' FOR ALL 'FAIR'.                               
036100     IF WS-KEYWORD-TALLY > 0                                              
036200         IF LNR-AFFECTED-POP-EST >= 500000                                
036300             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
036400         ELSE                                                             
036500             MOVE 'Low     ' TO WS-ALERT-SEVERITY                         
036600         END-IF                                                           
036700         STRING 'Festival/Fair Draw - ' LNR-EVENT-ID                      
036800             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
036900         MOVE 'Y' TO WS-RULE-HIT-SW                                       
037000     END-IF.                                                              
037100     IF WS-RULE-HIT                                                       
037200         MOVE 'Local News/Events' TO LK-ALERT-CATEGORY                    
037300         PERFORM 2800-LOG-AND-CAPTURE                                     
037400     END-IF.                                                              
037500*---------------------------------------------------------------*         
037600 2800-LOG-AND-CAPTURE.                                                    
037700*---------------------------------------------------------------*         
037800     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
037900     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
038000     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
038100     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
038200     ADD 1 TO WS-ALERTS-LOGGED.                                           
038300     IF WS-ID-SLOTS-USED < 4                                              
038400         ADD 1 TO WS-ID-SLOTS-USED                                        
038500         SET WI-IDX TO WS-ID-SLOTS-USED                                   
038600         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
038700             INTO WS-ID-SLOT (WI-IDX)                                     
038800     END-IF.                                                              
038900*---------------------------------------------------------------*         
039000 2900-WRITE-ANNOTATED-RECORD.                                             
039100*---------------------------------------------------------------*         
039200     MOVE WS-ID-LIST-WORK   TO LNR-ALERT-ID-LIST.                         
039300     MOVE LOCAL-NEWS-RECORD TO NW-OUT-RECORD.                             
039400     WRITE NW-OUT-RECORD.                                                 
039500*---------------------------------------------------------------*         
039600 3000-CLOSE-FILES.                                                        
039700*---------------------------------------------------------------*         
039800     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
039900     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
040000     CLOSE NEWS-FILE-IN.                                                  
040100     CLOSE NEWS-FILE-OUT.                                                 
040200     DISPLAY 'NEWSALRT - ROWS READ     : ' WS-ROWS-READ.                  
040300     DISPLAY 'NEWSALRT - ROWS BYPASSED : ' WS-ROWS-BYPASSED.              
040400     DISPLAY 'NEWSALRT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
040500*---------------------------------------------------------------*         
040600 8000-READ-NEWS-IN.                                                       
040700*---------------------------------------------------------------*         
040800     READ NEWS-FILE-IN                                                    
040900         AT END                                                           
041000             MOVE 'Y' TO NW-EOF-SW                                        
041100     END-READ.                                                            
041200*---------------------------------------------------------------*         
041300 8100-PARSE-TIMESTAMP.                                                    
041400*---------------------------------------------------------------*         
041500     MOVE 'N' TO WS-TS-VALID-SW.                                          
041600     MOVE 0   TO WS-TS-HOURS-OUT.                                         
041700     IF WS-TS-PARSE-AREA NOT = SPACE                                      
041800         IF WS-TS-YEAR NUMERIC AND WS-TS-MONTH NUMERIC                    
041900            AND WS-TS-DAY NUMERIC AND WS-TS-HOUR NUMERIC                  
042000             COMPUTE WS-TS-HOURS-OUT =                                    
042100                 ((WS-TS-YEAR * 360) + ((WS-TS-MONTH - 1) * 30)           
042200                  + WS-TS-DAY) * 24 + WS-TS-HOUR                          
042300             MOVE 'Y' TO WS-TS-VALID-SW                                   
042400         END-IF                                                           
042500     END-IF.                                                              
042600*---------------------------------------------------------------*         
042700 8200-COMPUTE-NOW-HOURS.                                                  
042800*---------------------------------------------------------------*         
042900     MOVE FUNCTION CURRENT-DATE TO WS-NOW-RAW-DATA.                       
043000     COMPUTE WS-NOW-HOURS =                                               
043100         ((WS-NOW-YEAR * 360) + ((WS-NOW-MONTH - 1) * 30)                 
043200          + WS-NOW-DAY) * 24 + WS-NOW-HOUR.                               
