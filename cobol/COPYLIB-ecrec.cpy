000100*------------------------------------------------------------*    
000200*    ECOMMERCE FUNNEL RECORD -- ECOMALRT INPUT / OUTPUT           
000300*------------------------------------------------------------*    
000400 01  ECOMM-RECORD.                                                
000500     05 ECR-PRODUCT-SKU                  PIC X(20).               
000600     05 ECR-REGION-ID                    PIC X(12).               
000700     05 ECR-ONLINE-VIEWS                 PIC 9(07).               
000800     05 ECR-ADD-TO-CART                  PIC 9(06).               
000900     05 ECR-ONLINE-ORDERS                PIC 9(06).               
001000     05 ECR-CONVERSION-RATE              PIC V9(04).              
001100     05 ECR-CART-ABANDON-RATE            PIC V9(04).              
001200     05 ECR-SEARCH-TERM                  PIC X(40).               
001300     05 ECR-PROMO-CAMPAIGN-ID            PIC X(15).               
001400     05 ECR-ALERT-ID-LIST                PIC X(70).               
001500     05 FILLER                           PIC X(10).               
