000100*------------------------------------------------------------*    
000200*    LINKAGE AREA FOR CALL 'ALERTGEN' -- SHARED ALERT LOGGING     
000300*    SERVICE.  CALLER LOADS THE FUNCTION CODE AND THE ALERT       
000400*    TEXT FIELDS; ALERTGEN RETURNS THE GENERATED ALERT-ID.        
000500*------------------------------------------------------------*    
000600 01  LK-ALERT-PARMS.                                              
000700     05 LK-ALERT-FUNCTION                PIC X(04).               
000800        88 LK-LOG-ALERT                   VALUE 'LOG '.           
000900        88 LK-END-OF-JOB                  VALUE 'EOJ '.           
001000     05 LK-ALERT-TITLE                   PIC X(120).              
001100     05 LK-ALERT-CATEGORY                PIC X(20).               
001200     05 LK-ALERT-SEVERITY                PIC X(08).               
001300     05 LK-ALERT-ID                      PIC X(22).               
001400     05 FILLER                           PIC X(24).               
