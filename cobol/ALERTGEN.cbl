000100*****************************************************************         
000200* PROGRAM NAME:    ALERTGEN                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/14/89 E ACKERMAN     CREATED AS THE SHARED ALERT-LOGGING     EAC89   
000900*                         SUBROUTINE FOR THE OPS EXCEPTION SUITE. EAC89   
001000*                         CALLED BY EACH RULE ENGINE TO STAMP AND EAC89   
001100*                         APPEND ONE ALERT RECORD.                EAC89   
001200* 08/02/90 D QUINTERO     ADDED THE VALID-SEVERITY TABLE LOOKUP   DQU90   
001300*                         SO A BAD SEVERITY CODE FROM A CALLER    DQU90   
001400*                         CANNOT CORRUPT THE MASTER ALERTS FILE.  DQU90   
001500* 11/19/91 E ACKERMAN     SWITCHED ALERT-ID BUILD TO RUN TIMESTAMPEAC91   
001600*                         PLUS SEQUENCE, WAS JUST A COUNTER BEFOREEAC91   
001700*                         AND DUPLICATED ACROSS SEPARATE RUNS.    EAC91   
001800* 01/06/94 D QUINTERO     REQ 4471 - OPEN-EXTEND NOW FALLS BACK TORQ4471  
001900*                         OPEN-OUTPUT WHEN ALERTDD DOES NOT EXIST RQ4471  
002000*                         YET (FIRST RUN OF THE NIGHT).           RQ4471  
002100* 09/30/98 T BRENNAN      Y2K - WS-CD-YEAR WAS BEING TRUNCATED TO Y2K98   
002200*                         TWO DIGITS BEFORE BUILDING THE ALERT ID.Y2K98   
002300*                         NOW CARRIES THE FULL FOUR-DIGIT YEAR.   Y2K98   
002400* 02/11/99 T BRENNAN      Y2K FOLLOW-UP - VERIFIED AGAINST CENTURYY2K99   
002500*                         ROLLOVER TEST DECK, NO FURTHER CHANGES. Y2K99   
002600* 07/23/01 S PATEL        REQ 5802 - SEQUENCE NOW WRAPS AT 999999 RQ5802  
002700*                         INSTEAD OF ABENDING ON OVERFLOW.        RQ5802  
002800* 04/02/04 S PATEL        REQ 6190 - EOJ FUNCTION CODE ADDED SO   RQ6190  
002900*                         CALLERS CAN CLOSE ALERTDD EXPLICITLY    RQ6190  
003000*                         AT END OF RUN INSTEAD OF RELYING ON     RQ6190  
003100*                         IMPLICIT CLOSE AT GOBACK.               RQ6190  
003200*****************************************************************         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.    ALERTGEN.                                                 
003500 AUTHOR.        E ACKERMAN.                                               
003600 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003700 DATE-WRITTEN.  03/14/89.                                                 
003800 DATE-COMPILED.                                                           
003900 SECURITY.      NON-CONFIDENTIAL.                                         
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-3081.                                               
004400 OBJECT-COMPUTER. IBM-3081.                                               
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 ON STATUS IS ALERTGEN-RERUN-SW                                
004800            OFF STATUS IS ALERTGEN-NORERUN-SW.                            
004900*****************************************************************         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT ALERTS-FILE ASSIGN TO ALERTDD                                 
005300       ORGANIZATION IS SEQUENTIAL                                         
005400       ACCESS MODE  IS SEQUENTIAL                                         
005500       FILE STATUS  IS ALERTS-FILE-STATUS.                                
005600*****************************************************************         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  ALERTS-FILE                                                          
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     DATA RECORD IS ALERT-RECORD.                                         
006300     COPY ALRTREC.                                                        
006400**                                                                        
006500 WORKING-STORAGE SECTION.                                                 
006600*---------------------------------------------------------------*         
006700 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006800     05  ALERTS-FILE-STATUS          PIC 99         VALUE 0.              
006900         88  ALRT-FILE-OK                           VALUE 00.             
007000         88  ALRT-FILE-MAY-EXIST                    VALUE 35.             
007100     05  WS-FIRST-CALL-SW            PIC X          VALUE 'Y'.            
007200         88  WS-FIRST-CALL                          VALUE 'Y'.            
007300     05  WS-ALERT-COUNT              PIC S9(07)     USAGE COMP            
007400                                                     VALUE 0.             
007500    05  FILLER                      PIC X(01)      VALUE SPACE.           
007600*---------------------------------------------------------------*         
007700*    RUN-CLOCK AREA -- BUILT ONCE, REDEFINED INTO DATE/TIME               
007800*    PIECES FOR THE ALERT TIMESTAMP AND THE ALERT-ID SEQUENCE.            
007900*---------------------------------------------------------------*         
008000 01  WS-CURRENT-DATE-DATA            PIC X(21)      VALUE SPACE.          
008100 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-DATA.               
008200     05  WS-CD-YEAR                  PIC 9(04).                           
008300     05  WS-CD-MONTH                 PIC 9(02).                           
008400     05  WS-CD-DAY                   PIC 9(02).                           
008500     05  WS-CD-HOUR                  PIC 9(02).                           
008600     05  WS-CD-MINUTE                PIC 9(02).                           
008700     05  WS-CD-SECOND                PIC 9(02).                           
008800     05  FILLER                      PIC X(07).                           
008900*---------------------------------------------------------------*         
009000*    ALERT-ID SEQUENCE -- KEPT NUMERIC FOR ARITHMETIC, THEN               
009100*    REDEFINED ALPHANUMERIC SO IT STRINGS DIRECTLY INTO THE ID.           
009200*---------------------------------------------------------------*         
009300 01  WS-ALERT-SEQ-WORK                PIC 9(06)     VALUE 0.              
009400 01  WS-ALERT-SEQ-ALPHA REDEFINES WS-ALERT-SEQ-WORK PIC X(06).            
009500 01  WS-ALERT-ID-BUILD.                                                   
009600     05  WS-ID-PROGRAM-TAG            PIC X(02)     VALUE 'AL'.           
009700     05  WS-ID-RUN-TSTAMP             PIC X(14).                          
009800     05  WS-ID-SEQUENCE               PIC X(06).                          
009900    05  FILLER                      PIC X(02)      VALUE SPACE.           
010000*---------------------------------------------------------------*         
010100*    VALID-SEVERITY LIST -- DEFENSIVE CHECK BEFORE A RECORD IS            
010200*    EVER WRITTEN TO THE SHARED ALERTS FILE.                              
010300*---------------------------------------------------------------*         
010400 01  VALID-SEVERITY-TEXT                                                  
010500         PIC X(32) VALUE 'CRITICALMEDIUM  LOW     INFO    '.              
010600 01  VALID-SEVERITY-TABLE REDEFINES VALID-SEVERITY-TEXT.                  
010700     05  VS-ENTRY OCCURS 4 TIMES INDEXED BY SV-INDEX PIC X(08).           
010800*---------------------------------------------------------------*         
010900 01  WS-RUN-TSTAMP-DISPLAY.                                               
011000     05  WS-RTD-YEAR                  PIC 9(04).                          
011100     05  FILLER                       PIC X           VALUE '-'.          
011200     05  WS-RTD-MONTH                 PIC 9(02).                          
011300     05  FILLER                       PIC X           VALUE '-'.          
011400     05  WS-RTD-DAY                   PIC 9(02).                          
011500     05  FILLER                       PIC X           VALUE SPACE.        
011600     05  WS-RTD-HOUR                  PIC 9(02).                          
011700     05  FILLER                       PIC X           VALUE ':'.          
011800     05  WS-RTD-MINUTE                PIC 9(02).                          
011900     05  FILLER                       PIC X           VALUE ':'.          
012000     05  WS-RTD-SECOND                PIC 9(02).                          
012100*---------------------------------------------------------------*         
012200 LINKAGE SECTION.                                                         
012300 COPY ALRTLNK.                                                            
012400*****************************************************************         
012500 PROCEDURE DIVISION USING LK-ALERT-PARMS.                                 
012600*---------------------------------------------------------------*         
012700 0000-MAIN-PROCESSING.                                                    
012800*---------------------------------------------------------------*         
012900     EVALUATE TRUE                                                        
013000         WHEN LK-LOG-ALERT                                                
013100             PERFORM 1000-LOG-ONE-ALERT                                   
013200         WHEN LK-END-OF-JOB                                               
013300             PERFORM 3000-CLOSE-ALERTS-FILE                               
013400         WHEN OTHER                                                       
013500             MOVE SPACE TO LK-ALERT-ID                                    
013600     END-EVALUATE.                                                        
013700     GOBACK.                                                              
013800*---------------------------------------------------------------*         
013900 1000-LOG-ONE-ALERT.                                                      
014000*---------------------------------------------------------------*         
014100     IF WS-FIRST-CALL                                                     
014200         PERFORM 1100-OPEN-ALERTS-FILE                                    
014300         PERFORM 1150-STAMP-RUN-CLOCK                                     
014400         MOVE 'N' TO WS-FIRST-CALL-SW                                     
014500     END-IF.                                                              
014600     PERFORM 1200-VALIDATE-SEVERITY.                                      
014700     PERFORM 1300-BUILD-ALERT-ID.                                         
014800     PERFORM 1400-WRITE-ALERT-RECORD.                                     
014900     ADD 1 TO WS-ALERT-COUNT.                                             
015000*---------------------------------------------------------------*         
015100 1100-OPEN-ALERTS-FILE.                                                   
015200*---------------------------------------------------------------*         
015300* 01/06/94 DQU  REQ 4471 - FALLS BACK TO OPEN-OUTPUT ON FIRST RUN.RQ4471  
015400     OPEN EXTEND ALERTS-FILE.                                             
015500     IF ALRT-FILE-MAY-EXIST                                               
015600         OPEN OUTPUT ALERTS-FILE                                          
015700     END-IF.                                                              
015800*---------------------------------------------------------------*         
015900 1150-STAMP-RUN-CLOCK.                                                    
016000*---------------------------------------------------------------*         
016100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.                  
016200     STRING WS-CD-YEAR   DELIMITED BY SIZE                                
016300            WS-CD-MONTH  DELIMITED BY SIZE                                
016400            WS-CD-DAY    DELIMITED BY SIZE                                
016500            WS-CD-HOUR   DELIMITED BY SIZE                                
016600            WS-CD-MINUTE DELIMITED BY SIZE                                
016700            WS-CD-SECOND DELIMITED BY SIZE                                
016800         INTO WS-ID-RUN-TSTAMP                                            
016900     END-STRING.                                                          
017000     MOVE WS-CD-YEAR   TO WS-RTD-YEAR.                                    
017100     MOVE WS-CD-MONTH  TO WS-RTD-MONTH.                                   
017200     MOVE WS-CD-DAY    TO WS-RTD-DAY.                                     
017300     MOVE WS-CD-HOUR   TO WS-RTD-HOUR.                                    
017400     MOVE WS-CD-MINUTE TO WS-RTD-MINUTE.                                  
017500     MOVE WS-CD-SECOND TO WS-RTD-SECOND.                                  
017600*---------------------------------------------------------------*         
017700 1200-VALIDATE-SEVERITY.                                                  
017800*---------------------------------------------------------------*         
017900     SET SV-INDEX TO 1.                                                   
018000     SEARCH VS-ENTRY                                                      
018100         AT END                                                           
018200             MOVE 'Info    ' TO LK-ALERT-SEVERITY                         
018300         WHEN VS-ENTRY (SV-INDEX) = FUNCTION UPPER-CASE                   
018400                 (LK-ALERT-SEVERITY)                                      
018500             CONTINUE                                                     
018600     END-SEARCH.                                                          
018700*---------------------------------------------------------------*         
018800 1300-BUILD-ALERT-ID.                                                     
018900*---------------------------------------------------------------*         
019000     ADD 1 TO WS-ALERT-SEQ-WORK.                                          
019100     IF WS-ALERT-SEQ-WORK > 999999                                        
019200         MOVE 1 TO WS-ALERT-SEQ-WORK                                      
019300     END-IF.                                                              
019400     MOVE WS-ALERT-SEQ-ALPHA     TO WS-ID-SEQUENCE.                       
019500     MOVE WS-ALERT-ID-BUILD      TO LK-ALERT-ID.                          
019600*---------------------------------------------------------------*         
019700 1400-WRITE-ALERT-RECORD.                                                 
019800*---------------------------------------------------------------*         
019900     MOVE LK-ALERT-ID            TO ALRT-ID.                              
020000     MOVE LK-ALERT-TITLE         TO ALRT-TITLE.                           
020100     MOVE LK-ALERT-CATEGORY      TO ALRT-CATEGORY.                        
020200     MOVE LK-ALERT-SEVERITY      TO ALRT-SEVERITY.                        
020300     MOVE WS-RUN-TSTAMP-DISPLAY  TO ALRT-TSTAMP.                          
020400     MOVE SPACE                  TO FILLER OF ALERT-RECORD.               
020500     WRITE ALERT-RECORD.                                                  
020600*---------------------------------------------------------------*         
020700 3000-CLOSE-ALERTS-FILE.                                                  
020800*---------------------------------------------------------------*         
020900* 04/02/04 SPA  REQ 6190 - EOJ CODE CLOSES ALERTDD FOR CALLER.    RQ6190  
021000     IF NOT WS-FIRST-CALL                                                 
021100         CLOSE ALERTS-FILE                                                
021200         DISPLAY 'ALERTGEN - ALERTS WRITTEN THIS CALL: '                  
021300                 WS-ALERT-COUNT                                           
021400     END-IF.                                                              
