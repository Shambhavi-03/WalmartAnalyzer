000100*------------------------------------------------------------*    
000200*    ALERT MASTER RECORD -- SHARED BY ALL EXCEPTION ENGINES       
000300*    ONE RECORD PER RULE VIOLATION, APPENDED BY ALERTGEN.         
000400*------------------------------------------------------------*    
000500 01  ALERT-RECORD.                                                
000600     05 ALRT-ID                          PIC X(22).               
000700     05 ALRT-TITLE                       PIC X(120).              
000800     05 ALRT-CATEGORY                    PIC X(20).               
000900     05 ALRT-SEVERITY                    PIC X(08).               
001000     05 ALRT-TSTAMP                      PIC X(19).               
001100     05 FILLER                           PIC X(11).               
