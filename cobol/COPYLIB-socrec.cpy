000100*------------------------------------------------------------*    
000200*    SOCIAL MEDIA TREND SNAPSHOT RECORD -- SOCALERT I/O           
000300*------------------------------------------------------------*    
000400 01  SOCIAL-RECORD.                                               
000500     05 SMR-PRODUCT-SKU                  PIC X(20).               
000600     05 SMR-KEYWORD                      PIC X(30).               
000700     05 SMR-MENTIONS-COUNT               PIC 9(07).               
000800     05 SMR-SENTIMENT-SCORE              PIC V9(04).              
000900     05 SMR-PLATFORM                     PIC X(15).               
001000     05 SMR-INFLUENCER-ID                PIC X(12).               
001100     05 SMR-ENGAGEMENT-RATE              PIC V9(04).              
001200     05 SMR-VIRALITY-SCORE               PIC V9(04).              
001300     05 SMR-CAMPAIGN-MENTION             PIC X(20).               
001400     05 SMR-ALERT-ID-LIST                PIC X(100).              
001500     05 FILLER                           PIC X(10).               
