000100*****************************************************************         
000200* PROGRAM NAME:    SUPALERT                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 09/14/92 E ACKERMAN     CREATED FOR PROCUREMENT TO SCORE EACH   EAC92   
000900*                         SUPPLIER LINE ON THE NIGHTLY SCORECARD  EAC92   
001000*                         FEED AND LOG AN ALERT WHEN PERFORMANCE  EAC92   
001100*                         DROPS BELOW CONTRACT THRESHOLDS.        EAC92   
001200* 05/03/94 D QUINTERO     ADDED DEFECT RATE AND QUALITY SCORE     DQU94   
001300*                         TIERS PER QUALITY ASSURANCE REQUEST.    DQU94   
001400* 01/27/97 E ACKERMAN     REQ 4020 - LEAD TIME CHECK ADDED, LONG  RQ4020  
001500*                         LEAD TIMES WERE SLIPPING THROUGH WITH   RQ4020  
001600*                         GOOD ON-TIME RATES MASKING THE TREND.   RQ4020  
001700* 10/19/98 T BRENNAN      Y2K - SCORECARD DATE STAMP ON THE FEED  Y2K98   
001800*                         HEADER IS NOT READ BY THIS PROGRAM, NO  Y2K98   
001900*                         CHANGE REQUIRED, LOGGED FOR THE AUDIT.  Y2K98   
002000* 06/14/02 S PATEL        REQ 5704 - QUALITY SCORE COMPARISON     RQ5704  
002100*                         RESTATED AS TWO-DECIMAL TO MATCH THE    RQ5704  
002200*                         REVISED SCORECARD LAYOUT FROM VENDOR    RQ5704  
002300*                         MANAGEMENT.                             RQ5704  
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.    SUPALERT.                                                 
002700 AUTHOR.        E ACKERMAN.                                               
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002900 DATE-WRITTEN.  09/14/92.                                                 
003000 DATE-COMPILED.                                                           
003100 SECURITY.      NON-CONFIDENTIAL.                                         
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-3081.                                               
003600 OBJECT-COMPUTER. IBM-3081.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS SP-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004000*****************************************************************         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT SUPPLIER-FILE-IN ASSIGN TO SUPPIN                             
004400       ORGANIZATION IS LINE SEQUENTIAL                                    
004500       FILE STATUS  IS SP-IN-STATUS.                                      
004600     SELECT SUPPLIER-FILE-OUT ASSIGN TO SUPPOUT                           
004700       ORGANIZATION IS LINE SEQUENTIAL                                    
004800       FILE STATUS  IS SP-OUT-STATUS.                                     
004900*****************************************************************         
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  SUPPLIER-FILE-IN                                                     
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD.                                          
005500     COPY SUPREC.                                                         
005600**                                                                        
005700 FD  SUPPLIER-FILE-OUT                                                    
005800     RECORDING MODE IS F                                                  
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  SP-OUT-RECORD                   PIC X(250).                          
006100 01  SP-OUT-RECORD-VIEW REDEFINES SP-OUT-RECORD.                          
006200     05  SPV-SUPPLIER-ID              PIC X(15).                          
006300     05  SPV-PRODUCT-SKU              PIC X(20).                          
006400     05  FILLER                       PIC X(215).                         
006500**                                                                        
006600 WORKING-STORAGE SECTION.                                                 
006700*---------------------------------------------------------------*         
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006900     05  SP-IN-STATUS                PIC XX         VALUE SPACE.          
007000     05  SP-OUT-STATUS               PIC XX         VALUE SPACE.          
007100     05  SP-EOF-SW                   PIC X          VALUE 'N'.            
007200         88  SP-AT-EOF                               VALUE 'Y'.           
007300     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007400                                                   VALUE 0.               
007500     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007600                                                   VALUE 0.               
007700     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
007800         88  WS-RULE-HIT                            VALUE 'Y'.            
007900    05  FILLER                      PIC X(01)      VALUE SPACE.           
008000*---------------------------------------------------------------*         
008100*    ON-TIME RATE IS CARRIED AS A FOUR-DECIMAL FRACTION ON THE            
008200*    FEED.  REDEFINED AS A WHOLE-PERCENT FIELD FOR THE RUN-LOG            
008300*    ECHO LINE ONLY, COMPARISONS STILL DONE AGAINST THE                   
008400*    FRACTION SO NO ROUNDING CREEPS INTO THE TIER CHECK.                  
008500*---------------------------------------------------------------*         
008600 01  WS-ON-TIME-FRACTION              PIC 9(01)V9(04) VALUE 0.            
008700 01  WS-ON-TIME-PERCENT REDEFINES WS-ON-TIME-FRACTION                     
008800                                      PIC 9(05).                          
008900*---------------------------------------------------------------*         
009000 01  WS-ID-LIST-WORK                 PIC X(100)     VALUE SPACE.          
009100 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
009200     05  WS-ID-SLOT OCCURS 4 TIMES INDEXED BY WI-IDX PIC X(25).           
009300 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
009400                                                 VALUE 0.                 
009500 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
009600 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
009700*---------------------------------------------------------------*         
009800 COPY ALRTLNK.                                                            
009900*****************************************************************         
010000 PROCEDURE DIVISION.                                                      
010100*---------------------------------------------------------------*         
010200 0000-MAIN-PROCESSING.                                                    
010300*---------------------------------------------------------------*         
010400     PERFORM 1000-OPEN-FILES.                                             
010500     PERFORM 2000-PROCESS-RECORDS THRU                                    
010600         2000-PROCESS-RECORDS-EXIT UNTIL SP-AT-EOF.                       
010700     PERFORM 3000-CLOSE-FILES.                                            
010800     STOP RUN.                                                            
010900*---------------------------------------------------------------*         
011000 1000-OPEN-FILES.                                                         
011100*---------------------------------------------------------------*         
011200     OPEN INPUT  SUPPLIER-FILE-IN.                                        
011300     OPEN OUTPUT SUPPLIER-FILE-OUT.                                       
011400     PERFORM 8000-READ-SUPPLIER-IN.                                       
011500*---------------------------------------------------------------*         
011600 2000-PROCESS-RECORDS.                                                    
011700*---------------------------------------------------------------*         
011800     ADD 1 TO WS-ROWS-READ.                                               
011900     MOVE SPACE TO WS-ID-LIST-WORK.                                       
012000     MOVE 0     TO WS-ID-SLOTS-USED.                                      
012100     MOVE SPR-ON-TIME-DELIVERY-RATE TO WS-ON-TIME-FRACTION.               
012200     PERFORM 2100-ON-TIME-CHECK.                                          
012300     PERFORM 2200-DEFECT-RATE-CHECK.                                      
012400     PERFORM 2300-QUALITY-SCORE-CHECK.                                    
012500     PERFORM 2400-LEAD-TIME-CHECK.                                        
012600     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
012700     PERFORM 8000-READ-SUPPLIER-IN.                                       
012800*---------------------------------------------------------------*         
012900 2000-PROCESS-RECORDS-EXIT.                                               
013000     EXIT.                                                                
013100*---------------------------------------------------------------*         
013200 2100-ON-TIME-CHECK.                                                      
013300*---------------------------------------------------------------*         
013400     MOVE 'N' TO WS-RULE-HIT-SW.                                          
013500     IF WS-ON-TIME-FRACTION < 0.85                                        
013600         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
013700         MOVE 'Y' TO WS-RULE-HIT-SW                                       
013800     ELSE                                                                 
013900         IF WS-ON-TIME-FRACTION < 0.90                                    
014000             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
014100             MOVE 'Y' TO WS-RULE-HIT-SW                                   
014200         ELSE                                                             
014300             IF WS-ON-TIME-FRACTION < 0.95                                
014400                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
014500                 MOVE 'Y' TO WS-RULE-HIT-SW                               
014600             END-IF                                                       
014700         END-IF                                                           
014800     END-IF.                                                              
014900     IF WS-RULE-HIT                                                       
015000         STRING 'Low On-Time Delivery - Supplier '                        
015100             SPR-SUPPLIER-ID DELIMITED BY SIZE                            
015200             INTO WS-ALERT-TITLE                                          
015300         MOVE 'Supplier Performance' TO LK-ALERT-CATEGORY                 
015400         PERFORM 2800-LOG-AND-CAPTURE                                     
015500     END-IF.                                                              
015600*---------------------------------------------------------------*         
015700 2200-DEFECT-RATE-CHECK.                                                  
015800*---------------------------------------------------------------*         
015900     MOVE 'N' TO WS-RULE-HIT-SW.                                          
016000     IF SPR-DEFECT-RATE-PCT >= 3.0                                        
016100         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
016200         MOVE 'Y' TO WS-RULE-HIT-SW                                       
016300     ELSE                                                                 
016400         IF SPR-DEFECT-RATE-PCT >= 2.0                                    
016500             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
016600             MOVE 'Y' TO WS-RULE-HIT-SW                                   
016700         ELSE                                                             
016800             IF SPR-DEFECT-RATE-PCT >= 1.0                                
016900                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
017000                 MOVE 'Y' TO WS-RULE-HIT-SW                               
017100             END-IF                                                       
017200         END-IF                                                           
017300     END-IF.                                                              
017400     IF WS-RULE-HIT                                                       
017500         STRING 'High Defect Rate - Supplier '                            
017600             SPR-SUPPLIER-ID DELIMITED BY SIZE                            
017700             INTO WS-ALERT-TITLE                                          
017800         MOVE 'Supplier Performance' TO LK-ALERT-CATEGORY                 
017900         PERFORM 2800-LOG-AND-CAPTURE                                     
018000     END-IF.                                                              
018100*---------------------------------------------------------------*         
018200 2300-QUALITY-SCORE-CHECK.                                                
018300*---------------------------------------------------------------*         
018400* 06/14/02 SPA  REQ 5704 - RESTATED AS TWO-DECIMAL SCORE.         RQ5704  
018500     MOVE 'N' TO WS-RULE-HIT-SW.                                          
018600     IF SPR-QUALITY-SCORE < 7.0                                           
018700         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
018800         MOVE 'Y' TO WS-RULE-HIT-SW                                       
018900     ELSE                                                                 
019000         IF SPR-QUALITY-SCORE < 8.0                                       
019100             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
019200             MOVE 'Y' TO WS-RULE-HIT-SW                                   
019300         ELSE                                                             
019400             IF SPR-QUALITY-SCORE < 8.5                                   
019500                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
019600                 MOVE 'Y' TO WS-RULE-HIT-SW                               
019700             END-IF                                                       
019800         END-IF                                                           
019900     END-IF.                                                              
020000     IF WS-RULE-HIT                                                       
020100         STRING 'Low Quality Score - Supplier '                           
020200             SPR-SUPPLIER-ID DELIMITED BY SIZE                            
020300             INTO WS-ALERT-TITLE                                          
020400         MOVE 'Supplier Performance' TO LK-ALERT-CATEGORY                 
020500         PERFORM 2800-LOG-AND-CAPTURE                                     
020600     END-IF.                                                              
020700*---------------------------------------------------------------*         
020800 2400-LEAD-TIME-CHECK.                                                    
020900*---------------------------------------------------------------*         
021000* 01/27/97 EAC  REQ 4020 - LEAD TIME CHECK ADDED.                 RQ4020  
021100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
021200     IF SPR-LEAD-TIME-DAYS >= 14                                          
021300         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
021400         MOVE 'Y' TO WS-RULE-HIT-SW                                       
021500     ELSE                                                                 
021600         IF SPR-LEAD-TIME-DAYS >= 10                                      
021700             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
021800             MOVE 'Y' TO WS-RULE-HIT-SW                                   
021900         ELSE                                                             
022000             IF SPR-LEAD-TIME-DAYS >= 7                                   
022100                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
022200                 MOVE 'Y' TO WS-RULE-HIT-SW                               
022300             END-IF                                                       
022400         END-IF                                                           
022500     END-IF.                                                              
022600     IF WS-RULE-HIT                                                       
022700         STRING 'Extended Lead Time - Supplier '                          
022800             SPR-SUPPLIER-ID DELIMITED BY SIZE                            
022900             INTO WS-ALERT-TITLE                                          
023000         MOVE 'Supplier Performance' TO LK-ALERT-CATEGORY                 
023100         PERFORM 2800-LOG-AND-CAPTURE                                     
023200     END-IF.                                                              
023300*---------------------------------------------------------------*         
023400 2800-LOG-AND-CAPTURE.                                                    
023500*---------------------------------------------------------------*         
023600     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
023700     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
023800     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
023900     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
024000     ADD 1 TO WS-ALERTS-LOGGED.                                           
024100     IF WS-ID-SLOTS-USED < 4                                              
024200         ADD 1 TO WS-ID-SLOTS-USED                                        
024300         SET WI-IDX TO WS-ID-SLOTS-USED                                   
024400         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
024500             INTO WS-ID-SLOT (WI-IDX)                                     
024600     END-IF.                                                              
024700*---------------------------------------------------------------*         
024800 2900-WRITE-ANNOTATED-RECORD.                                             
024900*---------------------------------------------------------------*         
025000     MOVE WS-ID-LIST-WORK  TO SPR-ALERT-ID-LIST.                          
025100     MOVE SUPPLIER-RECORD  TO SP-OUT-RECORD.                              
025200     WRITE SP-OUT-RECORD.                                                 
025300     IF WS-ID-SLOTS-USED > 0                                              
025400         DISPLAY 'SUPALERT - FLAGGED SUPPLIER: '                          
025500             SPV-SUPPLIER-ID ' SKU ' SPV-PRODUCT-SKU                      
025600             ' ON-TIME PCT ' WS-ON-TIME-PERCENT                           
025700     END-IF.                                                              
025800*---------------------------------------------------------------*         
025900 3000-CLOSE-FILES.                                                        
026000*---------------------------------------------------------------*         
026100     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
026200     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
026300     CLOSE SUPPLIER-FILE-IN.                                              
026400     CLOSE SUPPLIER-FILE-OUT.                                             
026500     DISPLAY 'SUPALERT - ROWS READ     : ' WS-ROWS-READ.                  
026600     DISPLAY 'SUPALERT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
026700*---------------------------------------------------------------*         
026800 8000-READ-SUPPLIER-IN.                                                   
026900*---------------------------------------------------------------*         
027000     READ SUPPLIER-FILE-IN                                                
027100         AT END                                                           
027200             MOVE 'Y' TO SP-EOF-SW                                        
027300     END-READ.                                                            
