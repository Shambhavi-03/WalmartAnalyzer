000100*****************************************************************         
000200* PROGRAM NAME:    LOGALERT                                               
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/06/93 D QUINTERO     CREATED FOR TRAFFIC DEPT TO SCAN THE    DQU93   
000900*                         NIGHTLY SHIPMENT TRACKING FEED AND LOG  DQU93   
001000*                         AN ALERT ON ANY LOAD IN TROUBLE.        DQU93   
001100* 12/01/94 E ACKERMAN     ADDED THE CRITICAL-STATUS TABLE LOOKUP  EAC94   
001200*                         SO NEW CARRIER STATUS CODES CAN BE      EAC94   
001300*                         ADDED WITHOUT TOUCHING THE LOGIC.       EAC94   
001400* 07/15/96 D QUINTERO     ADDED DELAY-HOURS ESTIMATE ROUTINE,     DQU96   
001500*                         USES SCHEDULED VS ACTUAL OR ESTIMATED   DQU96   
001600*                         ARRIVAL WHEN THE CARRIER FEED SHOWS     DQU96   
001700*                         STATUS OF DELAYED.                      DQU96   
001800* 09/22/98 T BRENNAN      Y2K - TIMESTAMP-TO-HOURS ROUTINE NOW    Y2K98   
001900*                         CARRIES A FULL FOUR-DIGIT YEAR, OLD     Y2K98   
002000*                         VERSION TRUNCATED TO TWO DIGITS AND     Y2K98   
002100*                         WOULD HAVE BROKEN DELAY MATH IN 2000.   Y2K98   
002200* 02/08/99 T BRENNAN      Y2K FOLLOW-UP - RAN TEST DECK ACROSS    Y2K99   
002300*                         THE CENTURY BOUNDARY, NO FURTHER FIX.   Y2K99   
002400* 03/19/02 S PATEL        REQ 5733 - ADDED POSITIVE DELIVERY      RQ5733  
002500*                         CHECK SO OPS COULD SEE CARRIERS BEATING RQ5733  
002600*                         THEIR SCHEDULE, NOT JUST MISSING IT.    RQ5733  
002700* 11/04/04 S PATEL        REQ 6288 - HIGH QUANTITY SHIPMENTS NOW  RQ6288  
002800*                         ESCALATE DELAY SEVERITY ONE TIER PER    RQ6288  
002900*                         DISTRIBUTION MGR REQUEST.               RQ6288  
003000*****************************************************************         
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID.    LOGALERT.                                                 
003300 AUTHOR.        D QUINTERO.                                               
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003500 DATE-WRITTEN.  04/06/93.                                                 
003600 DATE-COMPILED.                                                           
003700 SECURITY.      NON-CONFIDENTIAL.                                         
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-3081.                                               
004200 OBJECT-COMPUTER. IBM-3081.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS LG-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004600*****************************************************************         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT LOGISTICS-FILE-IN ASSIGN TO LOGSIN                            
005000       ORGANIZATION IS LINE SEQUENTIAL                                    
005100       FILE STATUS  IS LG-IN-STATUS.                                      
005200     SELECT LOGISTICS-FILE-OUT ASSIGN TO LOGSOUT                          
005300       ORGANIZATION IS LINE SEQUENTIAL                                    
005400       FILE STATUS  IS LG-OUT-STATUS.                                     
005500*****************************************************************         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  LOGISTICS-FILE-IN                                                    
005900     RECORDING MODE IS F                                                  
006000     LABEL RECORDS ARE STANDARD.                                          
006100     COPY LOGREC.                                                         
006200**                                                                        
006300 FD  LOGISTICS-FILE-OUT                                                   
006400     RECORDING MODE IS F                                                  
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  LG-OUT-RECORD                   PIC X(260).                          
006700**                                                                        
006800 WORKING-STORAGE SECTION.                                                 
006900*---------------------------------------------------------------*         
007000 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
007100     05  LG-IN-STATUS                PIC XX         VALUE SPACE.          
007200     05  LG-OUT-STATUS               PIC XX         VALUE SPACE.          
007300     05  LG-EOF-SW                   PIC X          VALUE 'N'.            
007400         88  LG-AT-EOF                               VALUE 'Y'.           
007500     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007600                                                   VALUE 0.               
007700     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007800                                                   VALUE 0.               
007900     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
008000         88  WS-RULE-HIT                            VALUE 'Y'.            
008100     05  WS-CRIT-HIT-SW              PIC X          VALUE 'N'.            
008200         88  WS-CRIT-HIT                             VALUE 'Y'.           
008300    05  FILLER                      PIC X(01)      VALUE SPACE.           
008400*---------------------------------------------------------------*         
008500*    CRITICAL STATUS TABLE -- CARRIER STATUS CODES THAT ARE AN            
008600*    AUTOMATIC CRITICAL, LOOKED UP BY SEARCH RATHER THAN A                
008700*    STRING OF NESTED IFS.                                                
008800*---------------------------------------------------------------*         
008900 01  CRIT-STATUS-TEXT.                                                    
009000     05  FILLER  PIC X(20) VALUE 'DELAYED             '.                  
009100     05  FILLER  PIC X(20) VALUE 'DAMAGED             '.                  
009200     05  FILLER  PIC X(20) VALUE 'LOST                '.                  
009300     05  FILLER  PIC X(20) VALUE 'STUCK_IN_CUSTOMS    '.                  
009400     05  FILLER  PIC X(20) VALUE 'RETURN_TO_ORIGIN    '.                  
009500     05  FILLER  PIC X(20) VALUE 'EXCEPTION           '.                  
009600 01  CRIT-STATUS-TABLE REDEFINES CRIT-STATUS-TEXT.                        
009700     05  CS-ENTRY OCCURS 6 TIMES INDEXED BY CS-IDX PIC X(20).             
009800 01  WS-STATUS-UPPER                 PIC X(20)      VALUE SPACE.          
009900*---------------------------------------------------------------*         
010000*    TIMESTAMP-TO-HOURS WORK AREA.  EACH X(19) FEED TIMESTAMP IS          
010100*    BROKEN OUT BY REDEFINES INTO ITS COMPONENT PARTS AND                 
010200*    RESTATED AS A FLAT HOUR COUNT (30-DAY MONTH CONVENTION,              
010300*    THE SAME SIMPLIFICATION TRAFFIC USES ON THE MANUAL DELAY             
010400*    WORKSHEETS) SO TWO TIMESTAMPS CAN BE SUBTRACTED DIRECTLY.            
010500*---------------------------------------------------------------*         
010600 01  WS-TS-PARSE-AREA                PIC X(19)      VALUE SPACE.          
010700 01  WS-TS-PARSE-FIELDS REDEFINES WS-TS-PARSE-AREA.                       
010800     05  WS-TS-YEAR                  PIC 9(04).                           
010900     05  FILLER                      PIC X.                               
011000     05  WS-TS-MONTH                 PIC 9(02).                           
011100     05  FILLER                      PIC X.                               
011200     05  WS-TS-DAY                   PIC 9(02).                           
011300     05  FILLER                      PIC X.                               
011400     05  WS-TS-HOUR                  PIC 9(02).                           
011500     05  FILLER                      PIC X.                               
011600     05  WS-TS-MINUTE                PIC 9(02).                           
011700     05  FILLER                      PIC X.                               
011800     05  WS-TS-SECOND                PIC 9(02).                           
011900 01  WS-TS-VALID-SW                  PIC X          VALUE 'N'.            
012000     88  WS-TS-VALID                                 VALUE 'Y'.           
012100 01  WS-NOW-RAW-DATA                 PIC X(21)      VALUE SPACE.          
012200 01  WS-NOW-RAW-FIELDS REDEFINES WS-NOW-RAW-DATA.                         
012300     05  WS-NOW-YEAR                 PIC 9(04).                           
012400     05  WS-NOW-MONTH                PIC 9(02).                           
012500     05  WS-NOW-DAY                  PIC 9(02).                           
012600     05  WS-NOW-HOUR                 PIC 9(02).                           
012700     05  FILLER                      PIC X(11).                           
012800 01  WS-TS-HOURS-OUT                 PIC S9(09) USAGE COMP                
012900                                                   VALUE 0.               
013000 01  WS-SCHED-ARR-HOURS              PIC S9(09) USAGE COMP                
013100                                                   VALUE 0.               
013200 01  WS-ACTUAL-ARR-HOURS             PIC S9(09) USAGE COMP                
013300                                                   VALUE 0.               
013400 01  WS-EST-ARR-HOURS                PIC S9(09) USAGE COMP                
013500                                                   VALUE 0.               
013600 01  WS-SCHED-DEP-HOURS              PIC S9(09) USAGE COMP                
013700                                                   VALUE 0.               
013800 01  WS-ACTUAL-DEP-HOURS             PIC S9(09) USAGE COMP                
013900                                                   VALUE 0.               
014000 01  WS-NOW-HOURS                    PIC S9(09) USAGE COMP                
014100                                                   VALUE 0.               
014200 01  WS-ARRIVE-DELAY-HRS             PIC S9(09) USAGE COMP                
014300                                                   VALUE 0.               
014400 01  WS-DEPART-DELAY-HRS             PIC S9(09) USAGE COMP                
014500                                                   VALUE 0.               
014600 01  WS-DELAY-HOURS                  PIC S9(09) USAGE COMP                
014700                                                   VALUE 0.               
014800 01  WS-EARLY-HOURS                  PIC S9(09) USAGE COMP                
014900                                                   VALUE 0.               
015000*---------------------------------------------------------------*         
015100 01  WS-ID-LIST-WORK                 PIC X(70)      VALUE SPACE.          
015200 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
015300     05  WS-ID-SLOT OCCURS 3 TIMES INDEXED BY WI-IDX PIC X(23).           
015400    05  FILLER                      PIC X(01).                            
015500 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
015600                                                 VALUE 0.                 
015700 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
015800 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
015900*---------------------------------------------------------------*         
016000 COPY ALRTLNK.                                                            
016100*****************************************************************         
016200 PROCEDURE DIVISION.                                                      
016300*---------------------------------------------------------------*         
016400 0000-MAIN-PROCESSING.                                                    
016500*---------------------------------------------------------------*         
016600     PERFORM 1000-OPEN-FILES.                                             
016700     PERFORM 2000-PROCESS-RECORDS THRU                                    
016800         2000-PROCESS-RECORDS-EXIT UNTIL LG-AT-EOF.                       
016900     PERFORM 3000-CLOSE-FILES.                                            
017000     STOP RUN.                                                            
017100*---------------------------------------------------------------*         
017200 1000-OPEN-FILES.                                                         
017300*---------------------------------------------------------------*         
017400     OPEN INPUT  LOGISTICS-FILE-IN.                                       
017500     OPEN OUTPUT LOGISTICS-FILE-OUT.                                      
017600     PERFORM 8000-READ-LOGISTICS-IN.                                      
017700*---------------------------------------------------------------*         
017800 2000-PROCESS-RECORDS.                                                    
017900*---------------------------------------------------------------*         
018000     ADD 1 TO WS-ROWS-READ.                                               
018100     MOVE SPACE TO WS-ID-LIST-WORK.                                       
018200     MOVE 0     TO WS-ID-SLOTS-USED.                                      
018300     MOVE 'N'   TO WS-CRIT-HIT-SW.                                        
018400     PERFORM 2100-CRITICAL-STATUS-CHECK.                                  
018500     IF NOT WS-CRIT-HIT                                                   
018600         PERFORM 2200-DELAY-SEVERITY-CHECK                                
018700         PERFORM 2300-POSITIVE-DELIVERY-CHECK                             
018800     END-IF.                                                              
018900     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
019000     PERFORM 8000-READ-LOGISTICS-IN.                                      
019100*---------------------------------------------------------------*         
019200 2000-PROCESS-RECORDS-EXIT.                                               
019300     EXIT.                                                                
019400*---------------------------------------------------------------*         
019500 2100-CRITICAL-STATUS-CHECK.                                              
019600*---------------------------------------------------------------*         
019700     MOVE 'N' TO WS-RULE-HIT-SW.                                          
019800     MOVE FUNCTION UPPER-CASE(LGR-STATUS) TO WS-STATUS-UPPER.             
019900     SET CS-IDX TO 1.                                                     
020000     SEARCH CS-ENTRY                                                      
020100         AT END                                                           
020200             CONTINUE                                                     
020300         WHEN CS-ENTRY (CS-IDX) = WS-STATUS-UPPER                         
020400             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
020500             MOVE 'Y' TO WS-RULE-HIT-SW                                   
020600             MOVE 'Y' TO WS-CRIT-HIT-SW                                   
020700     END-SEARCH.                                                          
020800     IF WS-RULE-HIT                                                       
020900         IF LGR-QUANTITY >= 500                                           
021000             STRING 'CRITICAL LOGISTICS ALERT (HIGH-IMPACT) - '           
021100                 'Status: ' LGR-STATUS DELIMITED BY SIZE                  
021200                 INTO WS-ALERT-TITLE                                      
021300         ELSE                                                             
021400             STRING 'CRITICAL LOGISTICS ALERT - Status: '                 
021500                 LGR-STATUS DELIMITED BY SIZE                             
021600                 INTO WS-ALERT-TITLE                                      
021700         END-IF                                                           
021800         MOVE 'Logistics/Supply Chain' TO LK-ALERT-CATEGORY               
021900         PERFORM 2800-LOG-AND-CAPTURE                                     
022000     END-IF.                                                              
022100*---------------------------------------------------------------*         
022200 2200-DELAY-SEVERITY-CHECK.                                               
022300*---------------------------------------------------------------*         
022400* 11/04/04 SPA  REQ 6288 - HIGH QUANTITY ESCALATES ONE TIER.      RQ6288  
022500     MOVE 'N' TO WS-RULE-HIT-SW.                                          
022600     IF FUNCTION UPPER-CASE(LGR-STATUS) = 'DELAYED             '          
022700         PERFORM 2250-COMPUTE-DELAY-HOURS                                 
022800         IF WS-DELAY-HOURS > 0                                            
022900             IF WS-DELAY-HOURS >= 48                                      
023000                 MOVE 'Critical' TO WS-ALERT-SEVERITY                     
023100             ELSE                                                         
023200                 IF WS-DELAY-HOURS >= 24                                  
023300                     MOVE 'Medium  ' TO WS-ALERT-SEVERITY                 
023400                 ELSE                                                     
023500                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
023600                 END-IF                                                   
023700             END-IF                                                       
023800             IF LGR-QUANTITY >= 500                                       
023900                 IF WS-ALERT-SEVERITY = 'Medium  ' OR                     
024000                    WS-ALERT-SEVERITY = 'Low     '                        
024100                     MOVE 'Critical' TO WS-ALERT-SEVERITY                 
024200                 END-IF                                                   
024300             ELSE                                                         
024400                 IF LGR-QUANTITY >= 100                                   
024500                     IF WS-ALERT-SEVERITY = 'Low     '                    
024600                         MOVE 'Medium  ' TO WS-ALERT-SEVERITY             
024700                     END-IF                                               
024800                 END-IF                                                   
024900             END-IF                                                       
025000             MOVE 'Y' TO WS-RULE-HIT-SW                                   
025100         END-IF                                                           
025200     END-IF.                                                              
025300     IF WS-RULE-HIT                                                       
025400         STRING 'Shipment Delay - ' LGR-SHIPMENT-ID                       
025500             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
025600         MOVE 'Logistics/Supply Chain' TO LK-ALERT-CATEGORY               
025700         PERFORM 2800-LOG-AND-CAPTURE                                     
025800     END-IF.                                                              
025900*---------------------------------------------------------------*         
026000 2250-COMPUTE-DELAY-HOURS.                                                
026100*---------------------------------------------------------------*         
026200     MOVE 0 TO WS-ARRIVE-DELAY-HRS WS-DEPART-DELAY-HRS                    
026300               WS-DELAY-HOURS.                                            
026400     MOVE LGR-SCHED-ARRIVE-TS TO WS-TS-PARSE-AREA.                        
026500     PERFORM 8100-PARSE-TIMESTAMP.                                        
026600     IF WS-TS-VALID                                                       
026700         MOVE WS-TS-HOURS-OUT TO WS-SCHED-ARR-HOURS                       
026800         MOVE LGR-ACTUAL-ARRIVE-TS TO WS-TS-PARSE-AREA                    
026900         PERFORM 8100-PARSE-TIMESTAMP                                     
027000         IF WS-TS-VALID                                                   
027100             MOVE WS-TS-HOURS-OUT TO WS-ACTUAL-ARR-HOURS                  
027200             COMPUTE WS-ARRIVE-DELAY-HRS =                                
027300                 WS-ACTUAL-ARR-HOURS - WS-SCHED-ARR-HOURS                 
027400         ELSE                                                             
027500             MOVE LGR-EST-ARRIVE-TS TO WS-TS-PARSE-AREA                   
027600             PERFORM 8100-PARSE-TIMESTAMP                                 
027700             IF WS-TS-VALID                                               
027800                 MOVE WS-TS-HOURS-OUT TO WS-EST-ARR-HOURS                 
027900                 COMPUTE WS-ARRIVE-DELAY-HRS =                            
028000                     WS-EST-ARR-HOURS - WS-SCHED-ARR-HOURS                
028100             ELSE                                                         
028200                 PERFORM 8200-COMPUTE-NOW-HOURS                           
028300                 IF WS-NOW-HOURS > WS-SCHED-ARR-HOURS                     
028400                     COMPUTE WS-ARRIVE-DELAY-HRS =                        
028500                         WS-NOW-HOURS - WS-SCHED-ARR-HOURS                
028600                 END-IF                                                   
028700             END-IF                                                       
028800         END-IF                                                           
028900     END-IF.                                                              
029000     MOVE LGR-SCHED-DEPART-TS TO WS-TS-PARSE-AREA.                        
029100     PERFORM 8100-PARSE-TIMESTAMP.                                        
029200     IF WS-TS-VALID                                                       
029300         MOVE WS-TS-HOURS-OUT TO WS-SCHED-DEP-HOURS                       
029400         MOVE LGR-ACTUAL-DEPART-TS TO WS-TS-PARSE-AREA                    
029500         PERFORM 8100-PARSE-TIMESTAMP                                     
029600         IF WS-TS-VALID                                                   
029700             MOVE WS-TS-HOURS-OUT TO WS-ACTUAL-DEP-HOURS                  
029800             COMPUTE WS-DEPART-DELAY-HRS =                                
029900                 WS-ACTUAL-DEP-HOURS - WS-SCHED-DEP-HOURS                 
030000         END-IF                                                           
030100     END-IF.                                                              
030200     IF WS-ARRIVE-DELAY-HRS > WS-DEPART-DELAY-HRS                         
030300         MOVE WS-ARRIVE-DELAY-HRS TO WS-DELAY-HOURS                       
030400     ELSE                                                                 
030500         MOVE WS-DEPART-DELAY-HRS TO WS-DELAY-HOURS                       
030600     END-IF.                                                              
030700*---------------------------------------------------------------*         
030800 2300-POSITIVE-DELIVERY-CHECK.                                            
030900*---------------------------------------------------------------*         
031000* 03/19/02 SPA  REQ 5733 - POSITIVE DELIVERY CHECK ADDED.         RQ5733  
031100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
031200     IF FUNCTION UPPER-CASE(LGR-STATUS) = 'DELIVERED           '          
031300         MOVE LGR-SCHED-ARRIVE-TS TO WS-TS-PARSE-AREA                     
031400         PERFORM 8100-PARSE-TIMESTAMP                                     
031500         IF WS-TS-VALID                                                   
031600             MOVE WS-TS-HOURS-OUT TO WS-SCHED-ARR-HOURS                   
031700             MOVE LGR-ACTUAL-ARRIVE-TS TO WS-TS-PARSE-AREA                
031800             PERFORM 8100-PARSE-TIMESTAMP                                 
031900             IF WS-TS-VALID                                               
032000                 MOVE WS-TS-HOURS-OUT TO WS-ACTUAL-ARR-HOURS              
032100                 IF WS-ACTUAL-ARR-HOURS <= WS-SCHED-ARR-HOURS             
032200                     COMPUTE WS-EARLY-HOURS =                             
032300                         WS-SCHED-ARR-HOURS - WS-ACTUAL-ARR-HOURS         
032400                     MOVE 'Info    ' TO WS-ALERT-SEVERITY                 
032500                     MOVE 'Y' TO WS-RULE-HIT-SW                           
032600                 END-IF                                                   
032700             END-IF                                                       
032800         END-IF                                                           
032900     END-IF.                                                              
033000     IF WS-RULE-HIT                                                       
033100         IF WS-EARLY-HOURS > 0                                            
033200             STRING 'Positive Logistics - Shipment '                      
033300                 LGR-SHIPMENT-ID ' arrived ' WS-EARLY-HOURS               
033400                 ' hours early' DELIMITED BY SIZE                         
033500                 INTO WS-ALERT-TITLE                                      
033600         ELSE                                                             
033700             STRING 'Positive Logistics - Shipment '                      
033800                 LGR-SHIPMENT-ID ' arrived on time'                       
033900                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
034000         END-IF                                                           
034100         MOVE 'Logistics/Supply Chain' TO LK-ALERT-CATEGORY               
034200         PERFORM 2800-LOG-AND-CAPTURE                                     
034300     END-IF.                                                              
034400*---------------------------------------------------------------*         
034500 2800-LOG-AND-CAPTURE.                                                    
034600*---------------------------------------------------------------*         
034700     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
034800     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
034900     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
035000     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
035100     ADD 1 TO WS-ALERTS-LOGGED.                                           
035200     IF WS-ID-SLOTS-USED < 3                                              
035300         ADD 1 TO WS-ID-SLOTS-USED                                        
035400         SET WI-IDX TO WS-ID-SLOTS-USED                                   
035500         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
035600             INTO WS-ID-SLOT (WI-IDX)                                     
035700     END-IF.                                                              
035800*---------------------------------------------------------------*         
035900 2900-WRITE-ANNOTATED-RECORD.                                             
036000*---------------------------------------------------------------*         
036100     MOVE WS-ID-LIST-WORK   TO LGR-ALERT-ID-LIST.                         
036200     MOVE LOGISTICS-RECORD  TO LG-OUT-RECORD.                             
036300     WRITE LG-OUT-RECORD.                                                 
036400*---------------------------------------------------------------*         
036500 3000-CLOSE-FILES.                                                        
036600*---------------------------------------------------------------*         
036700     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
036800     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
036900     CLOSE LOGISTICS-FILE-IN.                                             
037000     CLOSE LOGISTICS-FILE-OUT.                                            
037100     DISPLAY 'LOGALERT - ROWS READ     : ' WS-ROWS-READ.                  
037200     DISPLAY 'LOGALERT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
037300*---------------------------------------------------------------*         
037400 8000-READ-LOGISTICS-IN.                                                  
037500*---------------------------------------------------------------*         
037600     READ LOGISTICS-FILE-IN                                               
037700         AT END                                                           
037800             MOVE 'Y' TO LG-EOF-SW                                        
037900     END-READ.                                                            
038000*---------------------------------------------------------------*         
038100 8100-PARSE-TIMESTAMP.                                                    
038200*---------------------------------------------------------------*         
038300     MOVE 'N' TO WS-TS-VALID-SW.                                          
038400     MOVE 0   TO WS-TS-HOURS-OUT.                                         
038500     IF WS-TS-PARSE-AREA NOT = SPACE                                      
038600         IF WS-TS-YEAR NUMERIC AND WS-TS-MONTH NUMERIC                    
038700            AND WS-TS-DAY NUMERIC AND WS-TS-HOUR NUMERIC                  
038800             COMPUTE WS-TS-HOURS-OUT =                                    
038900                 ((WS-TS-YEAR * 360) + ((WS-TS-MONTH - 1) * 30)           
039000                  + WS-TS-DAY) * 24 + WS-TS-HOUR                          
039100             MOVE 'Y' TO WS-TS-VALID-SW                                   
039200         END-IF                                                           
039300     END-IF.                                                              
039400*---------------------------------------------------------------*         
039500 8200-COMPUTE-NOW-HOURS.                                                  
039600*---------------------------------------------------------------*         
039700     MOVE FUNCTION CURRENT-DATE TO WS-NOW-RAW-DATA.                       
039800     COMPUTE WS-NOW-HOURS =                                               
039900         ((WS-NOW-YEAR * 360) + ((WS-NOW-MONTH - 1) * 30)                 
040000          + WS-NOW-DAY) * 24 + WS-NOW-HOUR.                               
