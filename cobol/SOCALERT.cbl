000100*****************************************************************         
000200* PROGRAM NAME:    SOCALERT                                               
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 01/09/95 D QUINTERO     CREATED FOR BRAND MARKETING TO SCAN     DQU95   
000900*                         THE NIGHTLY SOCIAL LISTENING FEED FOR   DQU95   
001000*                         SENTIMENT SWINGS ON OUR PRODUCTS.       DQU95   
001100* 06/21/96 E ACKERMAN     ADDED POSITIVE VIRALITY CHECK, MARKETINGEAC96   
001200*                         WANTED TO KNOW WHEN SOMETHING WAS       EAC96   
001300*                         TAKING OFF, NOT JUST WHEN IT WAS BAD.   EAC96   
001400* 03/18/98 D QUINTERO     REQ 4310 - LOW INFLUENCER ENGAGEMENT    RQ4310  
001500*                         CHECK ADDED FOR SPONSORED POSTS.        RQ4310  
001600* 11/02/98 T BRENNAN      Y2K - NO DATE FIELDS ON THIS FEED, LOG  Y2K98   
001700*                         ENTRY MADE FOR THE CENTURY AUDIT FILE.  Y2K98   
001800* 08/14/00 S PATEL        REQ 4810 - CAMPAIGN PERFORMANCE CHECK   RQ4810  
001900*                         ADDED SO A NAMED PROMO CAMPAIGN COULD   RQ4810  
002000*                         BE TRACKED SEPARATELY FROM GENERAL      RQ4810  
002100*                         PRODUCT CHATTER.                        RQ4810  
002200*****************************************************************         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    SOCALERT.                                                 
002500 AUTHOR.        D QUINTERO.                                               
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002700 DATE-WRITTEN.  01/09/95.                                                 
002800 DATE-COMPILED.                                                           
002900 SECURITY.      NON-CONFIDENTIAL.                                         
003000*****************************************************************         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-3081.                                               
003400 OBJECT-COMPUTER. IBM-3081.                                               
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS SM-ALPHA-CLASS IS 'A' THRU 'Z'.                                
003800*****************************************************************         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT SOCIAL-FILE-IN ASSIGN TO SOCIALIN                             
004200       ORGANIZATION IS LINE SEQUENTIAL                                    
004300       FILE STATUS  IS SM-IN-STATUS.                                      
004400     SELECT SOCIAL-FILE-OUT ASSIGN TO SOCIALOUT                           
004500       ORGANIZATION IS LINE SEQUENTIAL                                    
004600       FILE STATUS  IS SM-OUT-STATUS.                                     
004700*****************************************************************         
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  SOCIAL-FILE-IN                                                       
005100     RECORDING MODE IS F                                                  
005200     LABEL RECORDS ARE STANDARD.                                          
005300     COPY SOCREC.                                                         
005400**                                                                        
005500 FD  SOCIAL-FILE-OUT                                                      
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD.                                          
005800 01  SM-OUT-RECORD                   PIC X(260).                          
005900 01  SM-OUT-RECORD-VIEW REDEFINES SM-OUT-RECORD.                          
006000     05  SMV-PRODUCT-SKU               PIC X(20).                         
006100     05  SMV-KEYWORD                   PIC X(30).                         
006200     05  FILLER                        PIC X(210).                        
006300**                                                                        
006400 WORKING-STORAGE SECTION.                                                 
006500*---------------------------------------------------------------*         
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006700     05  SM-IN-STATUS                PIC XX         VALUE SPACE.          
006800     05  SM-OUT-STATUS               PIC XX         VALUE SPACE.          
006900     05  SM-EOF-SW                   PIC X          VALUE 'N'.            
007000         88  SM-AT-EOF                               VALUE 'Y'.           
007100     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007200                                                   VALUE 0.               
007300     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007400                                                   VALUE 0.               
007500     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
007600         88  WS-RULE-HIT                            VALUE 'Y'.            
007700    05  FILLER                      PIC X(01)      VALUE SPACE.           
007800*---------------------------------------------------------------*         
007900*    SENTIMENT/VIRALITY DISPLAY AREA -- FEED CARRIES BOTH AS              
008000*    FOUR-DECIMAL FRACTIONS.  REDEFINED WHOLE-PERCENT FOR THE             
008100*    RUN-LOG ECHO LINE; COMPARISONS STILL DONE ON THE FRACTION.           
008200*---------------------------------------------------------------*         
008300 01  WS-SENTIMENT-DISPLAY            PIC S9(01)V9(04) VALUE 0.            
008400 01  WS-SENTIMENT-PERCENT REDEFINES WS-SENTIMENT-DISPLAY                  
008500                                     PIC S9(05).                          
008600*---------------------------------------------------------------*         
008700 01  WS-ID-LIST-WORK                 PIC X(100)     VALUE SPACE.          
008800 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
008900     05  WS-ID-SLOT OCCURS 4 TIMES INDEXED BY WI-IDX PIC X(25).           
009000 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
009100                                                 VALUE 0.                 
009200 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
009300 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
009400*---------------------------------------------------------------*         
009500 COPY ALRTLNK.                                                            
009600*****************************************************************         
009700 PROCEDURE DIVISION.                                                      
009800*---------------------------------------------------------------*         
009900 0000-MAIN-PROCESSING.                                                    
010000*---------------------------------------------------------------*         
010100     PERFORM 1000-OPEN-FILES.                                             
010200     PERFORM 2000-PROCESS-RECORDS THRU                                    
010300         2000-PROCESS-RECORDS-EXIT UNTIL SM-AT-EOF.                       
010400     PERFORM 3000-CLOSE-FILES.                                            
010500     STOP RUN.                                                            
010600*---------------------------------------------------------------*         
010700 1000-OPEN-FILES.                                                         
010800*---------------------------------------------------------------*         
010900     OPEN INPUT  SOCIAL-FILE-IN.                                          
011000     OPEN OUTPUT SOCIAL-FILE-OUT.                                         
011100     PERFORM 8000-READ-SOCIAL-IN.                                         
011200*---------------------------------------------------------------*         
011300 2000-PROCESS-RECORDS.                                                    
011400*---------------------------------------------------------------*         
011500     ADD 1 TO WS-ROWS-READ.                                               
011600     MOVE SPACE TO WS-ID-LIST-WORK.                                       
011700     MOVE 0     TO WS-ID-SLOTS-USED.                                      
011800     MOVE SMR-SENTIMENT-SCORE TO WS-SENTIMENT-DISPLAY.                    
011900     PERFORM 2100-NEGATIVE-SENTIMENT-CHECK.                               
012000     PERFORM 2200-POSITIVE-VIRALITY-CHECK.                                
012100     PERFORM 2300-LOW-ENGAGEMENT-CHECK.                                   
012200     PERFORM 2400-CAMPAIGN-PERFORMANCE-CHECK.                             
012300     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
012400     PERFORM 8000-READ-SOCIAL-IN.                                         
012500*---------------------------------------------------------------*         
012600 2000-PROCESS-RECORDS-EXIT.                                               
012700     EXIT.                                                                
012800*---------------------------------------------------------------*         
012900 2100-NEGATIVE-SENTIMENT-CHECK.                                           
013000*---------------------------------------------------------------*         
013100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
013200     IF WS-SENTIMENT-DISPLAY < 0.2                                        
013300         IF SMR-MENTIONS-COUNT >= 500 OR                                  
013400            SMR-VIRALITY-SCORE >= 0.5                                     
013500             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
013600             MOVE 'Y' TO WS-RULE-HIT-SW                                   
013700         ELSE                                                             
013800             IF SMR-MENTIONS-COUNT >= 100 OR                              
013900                SMR-VIRALITY-SCORE >= 0.2                                 
014000                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
014100                 MOVE 'Y' TO WS-RULE-HIT-SW                               
014200             END-IF                                                       
014300         END-IF                                                           
014400     ELSE                                                                 
014500         IF WS-SENTIMENT-DISPLAY < 0.3                                    
014600             IF SMR-MENTIONS-COUNT >= 100                                 
014700                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
014800                 MOVE 'Y' TO WS-RULE-HIT-SW                               
014900             END-IF                                                       
015000         ELSE                                                             
015100             IF WS-SENTIMENT-DISPLAY < 0.4                                
015200                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
015300                 MOVE 'Y' TO WS-RULE-HIT-SW                               
015400             END-IF                                                       
015500         END-IF                                                           
015600     END-IF.                                                              
015700     IF WS-RULE-HIT                                                       
015800         STRING 'Negative Sentiment Spike - '                             
015900             SMR-PRODUCT-SKU DELIMITED BY SIZE                            
016000             INTO WS-ALERT-TITLE                                          
016100         MOVE 'Social Media Trends' TO LK-ALERT-CATEGORY                  
016200         PERFORM 2800-LOG-AND-CAPTURE                                     
016300     END-IF.                                                              
016400*---------------------------------------------------------------*         
016500 2200-POSITIVE-VIRALITY-CHECK.                                            
016600*---------------------------------------------------------------*         
016700     MOVE 'N' TO WS-RULE-HIT-SW.                                          
016800     IF WS-SENTIMENT-DISPLAY >= 0.6                                       
016900         IF SMR-VIRALITY-SCORE >= 0.6 AND                                 
017000            SMR-MENTIONS-COUNT >= 1000                                    
017100             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
017200             MOVE 'Y' TO WS-RULE-HIT-SW                                   
017300         ELSE                                                             
017400             IF SMR-VIRALITY-SCORE >= 0.3 AND                             
017500                SMR-MENTIONS-COUNT >= 200                                 
017600                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
017700                 MOVE 'Y' TO WS-RULE-HIT-SW                               
017800             ELSE                                                         
017900                 IF SMR-VIRALITY-SCORE >= 0.1 AND                         
018000                    SMR-MENTIONS-COUNT >= 50                              
018100                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
018200                     MOVE 'Y' TO WS-RULE-HIT-SW                           
018300                 END-IF                                                   
018400             END-IF                                                       
018500         END-IF                                                           
018600     END-IF.                                                              
018700     IF WS-RULE-HIT                                                       
018800         STRING 'Positive Virality - ' SMR-PRODUCT-SKU                    
018900             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
019000         MOVE 'Social Media Trends' TO LK-ALERT-CATEGORY                  
019100         PERFORM 2800-LOG-AND-CAPTURE                                     
019200     END-IF.                                                              
019300*---------------------------------------------------------------*         
019400 2300-LOW-ENGAGEMENT-CHECK.                                               
019500*---------------------------------------------------------------*         
019600* 03/18/98 DQU  REQ 4310 - LOW ENGAGEMENT CHECK ADDED.            RQ4310  
019700     MOVE 'N' TO WS-RULE-HIT-SW.                                          
019800     IF SMR-INFLUENCER-ID NOT = SPACE AND                                 
019900        SMR-INFLUENCER-ID NOT = 'None'                                    
020000         IF SMR-ENGAGEMENT-RATE < 0.01                                    
020100             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
020200             MOVE 'Y' TO WS-RULE-HIT-SW                                   
020300         ELSE                                                             
020400             IF SMR-ENGAGEMENT-RATE < 0.02                                
020500                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
020600                 MOVE 'Y' TO WS-RULE-HIT-SW                               
020700             ELSE                                                         
020800                 IF SMR-ENGAGEMENT-RATE < 0.03                            
020900                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
021000                     MOVE 'Y' TO WS-RULE-HIT-SW                           
021100                 END-IF                                                   
021200             END-IF                                                       
021300         END-IF                                                           
021400     END-IF.                                                              
021500     IF WS-RULE-HIT                                                       
021600         STRING 'Low Influencer Engagement - '                            
021700             SMR-INFLUENCER-ID DELIMITED BY SIZE                          
021800             INTO WS-ALERT-TITLE                                          
021900         MOVE 'Social Media Trends' TO LK-ALERT-CATEGORY                  
022000         PERFORM 2800-LOG-AND-CAPTURE                                     
022100     END-IF.                                                              
022200*---------------------------------------------------------------*         
022300 2400-CAMPAIGN-PERFORMANCE-CHECK.                                         
022400*---------------------------------------------------------------*         
022500* 08/14/00 SPA  REQ 4810 - CAMPAIGN PERFORMANCE CHECK ADDED.      RQ4810  
022600     MOVE 'N' TO WS-RULE-HIT-SW.                                          
022700     IF SMR-CAMPAIGN-MENTION NOT = SPACE AND                              
022800        SMR-CAMPAIGN-MENTION NOT = 'None'                                 
022900         IF WS-SENTIMENT-DISPLAY < 0.5                                    
023000             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
023100             STRING 'Low Sentiment for Campaign - '                       
023200                 SMR-CAMPAIGN-MENTION DELIMITED BY SIZE                   
023300                 INTO WS-ALERT-TITLE                                      
023400             MOVE 'Y' TO WS-RULE-HIT-SW                                   
023500         ELSE                                                             
023600             IF WS-SENTIMENT-DISPLAY >= 0.8 AND                           
023700                SMR-VIRALITY-SCORE >= 0.3                                 
023800                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
023900                 STRING 'Campaign Overperformance - '                     
024000                     SMR-CAMPAIGN-MENTION DELIMITED BY SIZE               
024100                     INTO WS-ALERT-TITLE                                  
024200                 MOVE 'Y' TO WS-RULE-HIT-SW                               
024300             END-IF                                                       
024400         END-IF                                                           
024500     END-IF.                                                              
024600     IF WS-RULE-HIT                                                       
024700         MOVE 'Social Media Trends' TO LK-ALERT-CATEGORY                  
024800         PERFORM 2800-LOG-AND-CAPTURE                                     
024900     END-IF.                                                              
025000*---------------------------------------------------------------*         
025100 2800-LOG-AND-CAPTURE.                                                    
025200*---------------------------------------------------------------*         
025300     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
025400     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
025500     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
025600     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
025700     ADD 1 TO WS-ALERTS-LOGGED.                                           
025800     IF WS-ID-SLOTS-USED < 4                                              
025900         ADD 1 TO WS-ID-SLOTS-USED                                        
026000         SET WI-IDX TO WS-ID-SLOTS-USED                                   
026100         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
026200             INTO WS-ID-SLOT (WI-IDX)                                     
026300     END-IF.                                                              
026400*---------------------------------------------------------------*         
026500 2900-WRITE-ANNOTATED-RECORD.                                             
026600*---------------------------------------------------------------*         
026700     MOVE WS-ID-LIST-WORK TO SMR-ALERT-ID-LIST.                           
026800     MOVE SOCIAL-RECORD   TO SM-OUT-RECORD.                               
026900     WRITE SM-OUT-RECORD.                                                 
027000     IF WS-ID-SLOTS-USED > 0                                              
027100         DISPLAY 'SOCALERT - FLAGGED ITEM: ' SMV-PRODUCT-SKU              
027200             ' KEYWORD ' SMV-KEYWORD                                      
027300             ' SENTIMENT PCT ' WS-SENTIMENT-PERCENT                       
027400     END-IF.                                                              
027500*---------------------------------------------------------------*         
027600 3000-CLOSE-FILES.                                                        
027700*---------------------------------------------------------------*         
027800     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
027900     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
028000     CLOSE SOCIAL-FILE-IN.                                                
028100     CLOSE SOCIAL-FILE-OUT.                                               
028200     DISPLAY 'SOCALERT - ROWS READ     : ' WS-ROWS-READ.                  
028300     DISPLAY 'SOCALERT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
028400*---------------------------------------------------------------*         
028500 8000-READ-SOCIAL-IN.                                                     
028600*---------------------------------------------------------------*         
028700     READ SOCIAL-FILE-IN                                                  
028800         AT END                                                           
028900             MOVE 'Y' TO SM-EOF-SW                                        
029000     END-READ.                                                            
