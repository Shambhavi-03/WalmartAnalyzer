000100*------------------------------------------------------------*    
000200*    SHIPMENT TRACKING RECORD -- LOGALERT INPUT / OUTPUT          
000300*------------------------------------------------------------*    
000400 01  LOGISTICS-RECORD.                                            
000500     05 LGR-SHIPMENT-ID                  PIC X(15).               
000600     05 LGR-ORDER-ID                     PIC X(15).               
000700     05 LGR-PRODUCT-ID                   PIC X(20).               
000800     05 LGR-QUANTITY                     PIC 9(06).               
000900     05 LGR-STATUS                       PIC X(20).               
001000     05 LGR-DELAY-REASON                 PIC X(40).               
001100     05 LGR-ORIGIN-LOC                   PIC X(25).               
001200     05 LGR-DEST-LOC                     PIC X(25).               
001300     05 LGR-CARRIER-ID                   PIC X(12).               
001400     05 LGR-SCHED-DEPART-TS              PIC X(19).               
001500     05 LGR-ACTUAL-DEPART-TS             PIC X(19).               
001600     05 LGR-SCHED-ARRIVE-TS              PIC X(19).               
001700     05 LGR-ACTUAL-ARRIVE-TS             PIC X(19).               
001800     05 LGR-EST-ARRIVE-TS                PIC X(19).               
001900     05 LGR-ALERT-ID-LIST                PIC X(70).               
002000     05 FILLER                           PIC X(10).               
