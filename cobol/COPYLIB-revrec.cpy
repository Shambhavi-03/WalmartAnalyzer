000100*------------------------------------------------------------*    
000200*    CUSTOMER REVIEW RECORD -- REVALERT INPUT / OUTPUT            
000300*------------------------------------------------------------*    
000400 01  REVIEW-RECORD.                                               
000500     05 RVR-SOURCE                       PIC X(20).               
000600     05 RVR-PRODUCT-REVIEWED             PIC X(30).               
000700     05 RVR-REVIEW-TITLE                 PIC X(80).               
000800     05 RVR-REVIEWER-NAME                PIC X(30).               
000900     05 RVR-REVIEW-DATE                  PIC X(20).               
001000     05 RVR-RATING                       PIC X(05).               
001100     05 RVR-ALERT-ID-LIST                PIC X(30).               
001200     05 FILLER                           PIC X(10).               
