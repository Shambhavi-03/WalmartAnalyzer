000100*****************************************************************         
000200* PROGRAM NAME:    INVALERT                                               
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 02/19/91 D QUINTERO     CREATED FOR DISTRIBUTION TO FLAG STORES DQU91   
000900*                         RUNNING DOWN TO A STOCKOUT BEFORE THE   DQU91   
001000*                         WEEKLY REPLENISHMENT CYCLE CAUGHT IT.   DQU91   
001100* 11/05/92 E ACKERMAN     ADDED OVERSTOCK CHECK AGAINST STORAGE   EAC92   
001200*                         CAPACITY AND DAYS-OF-SUPPLY, WAREHOUSE  EAC92   
001300*                         WAS RUNNING OUT OF FLOOR SPACE.         EAC92   
001400* 06/30/94 D QUINTERO     ADDED ON-HAND VS AVAILABLE DISCREPANCY  DQU94   
001500*                         CHECK, CATCHES CYCLE COUNT VARIANCES.   DQU94   
001600* 03/08/96 E ACKERMAN     REQ 3601 - SLOW-MOVING AND HIGH-VELOCITYRQ3601  
001700*                         CHECKS ADDED AGAINST THE DAILY AVERAGE. RQ3601  
001800* 10/12/98 T BRENNAN      Y2K - WS-DOS-WORK ACCUMULATOR REBUILT,  Y2K98   
001900*                         OLD ROUTINE ASSUMED A TWO-DIGIT FISCAL  Y2K98   
002000*                         YEAR ROLLOVER THAT NO LONGER APPLIES.   Y2K98   
002100* 04/25/01 S PATEL        REQ 5390 - EFFECTIVE STOCK NOW INCLUDES RQ5390  
002200*                         IN-TRANSIT-IN PER DC OPERATIONS REQUEST.RQ5390  
002300* 12/02/03 S PATEL        REQ 6205 - STOCKOUT AND REORDER CHECKS  RQ6205  
002400*                         NOW SKIPPED WHEN SAFETY STOCK OR REORDERRQ6205  
002500*                         POINT ARE ZERO (NOT YET SET UP IN SKU   RQ6205  
002600*                         MASTER), WAS FIRING FALSE CRITICALS.    RQ6205  
002700*****************************************************************         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.    INVALERT.                                                 
003000 AUTHOR.        D QUINTERO.                                               
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003200 DATE-WRITTEN.  02/19/91.                                                 
003300 DATE-COMPILED.                                                           
003400 SECURITY.      NON-CONFIDENTIAL.                                         
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-3081.                                               
003900 OBJECT-COMPUTER. IBM-3081.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS IV-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004300*****************************************************************         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT INVENTORY-FILE-IN ASSIGN TO INVIN                             
004700       ORGANIZATION IS LINE SEQUENTIAL                                    
004800       FILE STATUS  IS IV-IN-STATUS.                                      
004900     SELECT INVENTORY-FILE-OUT ASSIGN TO INVOUT                           
005000       ORGANIZATION IS LINE SEQUENTIAL                                    
005100       FILE STATUS  IS IV-OUT-STATUS.                                     
005200*****************************************************************         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  INVENTORY-FILE-IN                                                    
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD.                                          
005800     COPY INVREC.                                                         
005900**                                                                        
006000 FD  INVENTORY-FILE-OUT                                                   
006100     RECORDING MODE IS F                                                  
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  IV-OUT-RECORD                   PIC X(250).                          
006400 01  IV-OUT-RECORD-VIEW REDEFINES IV-OUT-RECORD.                          
006500     05  IVV-LOCATION-ID             PIC X(12).                           
006600     05  IVV-PRODUCT-SKU             PIC X(20).                           
006700     05  FILLER                      PIC X(218).                          
006800**                                                                        
006900 WORKING-STORAGE SECTION.                                                 
007000*---------------------------------------------------------------*         
007100 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
007200     05  IV-IN-STATUS                PIC XX         VALUE SPACE.          
007300     05  IV-OUT-STATUS               PIC XX         VALUE SPACE.          
007400     05  IV-EOF-SW                   PIC X          VALUE 'N'.            
007500         88  IV-AT-EOF                               VALUE 'Y'.           
007600     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007700                                                   VALUE 0.               
007800     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007900                                                   VALUE 0.               
008000     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
008100         88  WS-RULE-HIT                            VALUE 'Y'.            
008200    05  FILLER                      PIC X(01)      VALUE SPACE.           
008300*---------------------------------------------------------------*         
008400*    EFFECTIVE STOCK AND DAYS-OF-SUPPLY WORK AREA -- CARRIED AS           
008500*    A SIGNED COMP FIELD SO IT CAN BE COMPARED DIRECTLY AGAINST           
008600*    THE SAFETY-STOCK FRACTIONS BELOW.                                    
008700*---------------------------------------------------------------*         
008800 01  WS-EFFECTIVE-STOCK              PIC S9(08) USAGE COMP                
008900                                                 VALUE 0.                 
009000 01  WS-DAYS-OF-SUPPLY                PIC S9(05)V9(02) USAGE COMP         
009100                                                 VALUE 0.                 
009200 01  WS-SAFETY-FRACTION-20            PIC S9(07)V9(02) USAGE COMP         
009300                                                 VALUE 0.                 
009400 01  WS-SAFETY-FRACTION-50            PIC S9(07)V9(02) USAGE COMP         
009500                                                 VALUE 0.                 
009600 01  WS-DISCREPANCY-AMT               PIC S9(07) USAGE COMP               
009700                                                 VALUE 0.                 
009800 01  WS-VELOCITY-FLOOR-LOW            PIC S9(07)V9(02) USAGE COMP         
009900                                                 VALUE 0.                 
010000 01  WS-VELOCITY-FLOOR-MED            PIC S9(07)V9(02) USAGE COMP         
010100                                                 VALUE 0.                 
010200 01  WS-VELOCITY-FLOOR-HI             PIC S9(07)V9(02) USAGE COMP         
010300                                                 VALUE 0.                 
010400*---------------------------------------------------------------*         
010500*    SKU/LOCATION KEY SCRATCH AREA -- BUILT ONCE PER RECORD FOR           
010600*    THE ALERT TITLE LINES, REDEFINED SO THE TWO HALVES CAN BE            
010700*    ADDRESSED SEPARATELY WHEN THE TITLE IS ASSEMBLED.                    
010800*---------------------------------------------------------------*         
010900 01  WS-SKU-LOC-KEY                  PIC X(32)      VALUE SPACE.          
011000 01  WS-SKU-LOC-KEY-PARTS REDEFINES WS-SKU-LOC-KEY.                       
011100     05  WS-SLK-LOCATION             PIC X(12).                           
011200     05  WS-SLK-SKU                  PIC X(20).                           
011300*---------------------------------------------------------------*         
011400 01  WS-ID-LIST-WORK                 PIC X(120)     VALUE SPACE.          
011500 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
011600     05  WS-ID-SLOT OCCURS 5 TIMES INDEXED BY WI-IDX PIC X(24).           
011700 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
011800                                                 VALUE 0.                 
011900 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
012000 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
012100*---------------------------------------------------------------*         
012200 COPY ALRTLNK.                                                            
012300*****************************************************************         
012400 PROCEDURE DIVISION.                                                      
012500*---------------------------------------------------------------*         
012600 0000-MAIN-PROCESSING.                                                    
012700*---------------------------------------------------------------*         
012800     PERFORM 1000-OPEN-FILES.                                             
012900     PERFORM 2000-PROCESS-RECORDS THRU                                    
013000         2000-PROCESS-RECORDS-EXIT UNTIL IV-AT-EOF.                       
013100     PERFORM 3000-CLOSE-FILES.                                            
013200     STOP RUN.                                                            
013300*---------------------------------------------------------------*         
013400 1000-OPEN-FILES.                                                         
013500*---------------------------------------------------------------*         
013600     OPEN INPUT  INVENTORY-FILE-IN.                                       
013700     OPEN OUTPUT INVENTORY-FILE-OUT.                                      
013800     PERFORM 8000-READ-INVENTORY-IN.                                      
013900*---------------------------------------------------------------*         
014000 2000-PROCESS-RECORDS.                                                    
014100*---------------------------------------------------------------*         
014200     ADD 1 TO WS-ROWS-READ.                                               
014300     MOVE SPACE TO WS-ID-LIST-WORK.                                       
014400     MOVE 0     TO WS-ID-SLOTS-USED.                                      
014500     MOVE IVR-LOCATION-ID TO WS-SLK-LOCATION.                             
014600     MOVE IVR-PRODUCT-SKU TO WS-SLK-SKU.                                  
014700     COMPUTE WS-EFFECTIVE-STOCK =                                         
014800         IVR-CURRENT-STOCK + IVR-IN-TRANSIT-IN.                           
014900     PERFORM 2100-STOCKOUT-CHECK.                                         
015000     PERFORM 2200-OVERSTOCK-CHECK.                                        
015100     PERFORM 2300-DISCREPANCY-CHECK.                                      
015200     PERFORM 2400-SLOW-MOVING-CHECK.                                      
015300     PERFORM 2500-HIGH-VELOCITY-CHECK.                                    
015400     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
015500     PERFORM 8000-READ-INVENTORY-IN.                                      
015600*---------------------------------------------------------------*         
015700 2000-PROCESS-RECORDS-EXIT.                                               
015800     EXIT.                                                                
015900*---------------------------------------------------------------*         
016000 2100-STOCKOUT-CHECK.                                                     
016100*---------------------------------------------------------------*         
016200* 12/02/03 SPA  REQ 6205 - SKIPPED WHEN SAFETY STOCK/ROP ARE ZERO.RQ6205  
016300     MOVE 'N' TO WS-RULE-HIT-SW.                                          
016400     IF IVR-SAFETY-STOCK-UNITS > 0 AND                                    
016500        IVR-REORDER-POINT-UNITS > 0                                       
016600         COMPUTE WS-SAFETY-FRACTION-20 =                                  
016700             IVR-SAFETY-STOCK-UNITS * 0.2                                 
016800         COMPUTE WS-SAFETY-FRACTION-50 =                                  
016900             IVR-SAFETY-STOCK-UNITS * 0.5                                 
017000         IF WS-EFFECTIVE-STOCK <= 0                                       
017100             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
017200             STRING 'Critical Stockout - ' WS-SKU-LOC-KEY                 
017300                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
017400             MOVE 'Y' TO WS-RULE-HIT-SW                                   
017500         ELSE                                                             
017600             IF WS-EFFECTIVE-STOCK < WS-SAFETY-FRACTION-20                
017700                 MOVE 'Critical' TO WS-ALERT-SEVERITY                     
017800                 STRING 'Critical Stock Risk - ' WS-SKU-LOC-KEY           
017900                     DELIMITED BY SIZE INTO WS-ALERT-TITLE                
018000                 MOVE 'Y' TO WS-RULE-HIT-SW                               
018100             ELSE                                                         
018200                 IF WS-EFFECTIVE-STOCK < WS-SAFETY-FRACTION-50            
018300                     MOVE 'Medium  ' TO WS-ALERT-SEVERITY                 
018400                     STRING 'Medium Stock Risk - ' WS-SKU-LOC-KEY         
018500                         DELIMITED BY SIZE INTO WS-ALERT-TITLE            
018600                     MOVE 'Y' TO WS-RULE-HIT-SW                           
018700                 ELSE                                                     
018800                     IF WS-EFFECTIVE-STOCK <                              
018900                             IVR-SAFETY-STOCK-UNITS                       
019000                         MOVE 'Low     ' TO WS-ALERT-SEVERITY             
019100                         STRING 'Low Stock Risk - ' WS-SKU-LOC-KEY        
019200                             DELIMITED BY SIZE INTO WS-ALERT-TITLE        
019300                         MOVE 'Y' TO WS-RULE-HIT-SW                       
019400                     ELSE                                                 
019500                         IF WS-EFFECTIVE-STOCK <                          
019600                                 IVR-REORDER-POINT-UNITS                  
019700                             MOVE 'Low     ' TO                           
019800                                 WS-ALERT-SEVERITY                        
019900                             STRING 'Reorder Point Reached - '            
020000                                 WS-SKU-LOC-KEY                           
020100                                 DELIMITED BY SIZE                        
020200                                 INTO WS-ALERT-TITLE                      
020300                             MOVE 'Y' TO WS-RULE-HIT-SW                   
020400                         END-IF                                           
020500                     END-IF                                               
020600                 END-IF                                                   
020700             END-IF                                                       
020800         END-IF                                                           
020900     END-IF.                                                              
021000     IF WS-RULE-HIT                                                       
021100         MOVE 'Inventory' TO LK-ALERT-CATEGORY                            
021200         PERFORM 2800-LOG-AND-CAPTURE                                     
021300     END-IF.                                                              
021400*---------------------------------------------------------------*         
021500 2200-OVERSTOCK-CHECK.                                                    
021600*---------------------------------------------------------------*         
021700     MOVE 'N' TO WS-RULE-HIT-SW.                                          
021800     IF IVR-STORAGE-CAP-UNITS > 0 AND                                     
021900        IVR-DAILY-SALES-AVG > 0                                           
022000         COMPUTE WS-DAYS-OF-SUPPLY =                                      
022100             IVR-CURRENT-STOCK / IVR-DAILY-SALES-AVG                      
022200         IF IVR-CURRENT-STOCK > (IVR-STORAGE-CAP-UNITS * 1.05)            
022300            OR WS-DAYS-OF-SUPPLY > 90                                     
022400             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
022500             MOVE 'Y' TO WS-RULE-HIT-SW                                   
022600         ELSE                                                             
022700             IF IVR-CURRENT-STOCK >                                       
022800                     (IVR-STORAGE-CAP-UNITS * 0.95)                       
022900                OR WS-DAYS-OF-SUPPLY > 60                                 
023000                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
023100                 MOVE 'Y' TO WS-RULE-HIT-SW                               
023200             ELSE                                                         
023300                 IF IVR-CURRENT-STOCK >                                   
023400                         (IVR-STORAGE-CAP-UNITS * 0.85)                   
023500                    OR WS-DAYS-OF-SUPPLY > 30                             
023600                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
023700                     MOVE 'Y' TO WS-RULE-HIT-SW                           
023800                 END-IF                                                   
023900             END-IF                                                       
024000         END-IF                                                           
024100     END-IF.                                                              
024200     IF WS-RULE-HIT                                                       
024300         STRING 'Overstock Risk - ' WS-SKU-LOC-KEY                        
024400             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
024500         MOVE 'Inventory' TO LK-ALERT-CATEGORY                            
024600         PERFORM 2800-LOG-AND-CAPTURE                                     
024700     END-IF.                                                              
024800*---------------------------------------------------------------*         
024900 2300-DISCREPANCY-CHECK.                                                  
025000*---------------------------------------------------------------*         
025100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
025200     COMPUTE WS-DISCREPANCY-AMT =                                         
025300         IVR-ON-HAND-UNITS - IVR-AVAIL-FOR-SALE-UNITS.                    
025400     IF WS-DISCREPANCY-AMT < 0                                            
025500         COMPUTE WS-DISCREPANCY-AMT = WS-DISCREPANCY-AMT * -1             
025600     END-IF.                                                              
025700     IF WS-DISCREPANCY-AMT >= 10                                          
025800         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
025900         MOVE 'Y' TO WS-RULE-HIT-SW                                       
026000     ELSE                                                                 
026100         IF WS-DISCREPANCY-AMT >= 5                                       
026200             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
026300             MOVE 'Y' TO WS-RULE-HIT-SW                                   
026400         ELSE                                                             
026500             IF WS-DISCREPANCY-AMT >= 1                                   
026600                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
026700                 MOVE 'Y' TO WS-RULE-HIT-SW                               
026800             END-IF                                                       
026900         END-IF                                                           
027000     END-IF.                                                              
027100     IF WS-RULE-HIT                                                       
027200         STRING 'On-Hand/Available Discrepancy - '                        
027300             WS-SKU-LOC-KEY DELIMITED BY SIZE                             
027400             INTO WS-ALERT-TITLE                                          
027500         MOVE 'Inventory' TO LK-ALERT-CATEGORY                            
027600         PERFORM 2800-LOG-AND-CAPTURE                                     
027700     END-IF.                                                              
027800*---------------------------------------------------------------*         
027900 2400-SLOW-MOVING-CHECK.                                                  
028000*---------------------------------------------------------------*         
028100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
028200     IF IVR-DAILY-SALES-AVG > 0 AND IVR-REORDER-POINT-UNITS > 0           
028300         IF IVR-LAST-24H-SALES = 0 AND                                    
028400            IVR-CURRENT-STOCK > IVR-REORDER-POINT-UNITS                   
028500             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
028600             MOVE 'Y' TO WS-RULE-HIT-SW                                   
028700         ELSE                                                             
028800             IF IVR-LAST-24H-SALES <                                      
028900                     (IVR-DAILY-SALES-AVG * 0.25)                         
029000                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
029100                 MOVE 'Y' TO WS-RULE-HIT-SW                               
029200             ELSE                                                         
029300                 IF IVR-LAST-24H-SALES <                                  
029400                         (IVR-DAILY-SALES-AVG * 0.50)                     
029500                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
029600                     MOVE 'Y' TO WS-RULE-HIT-SW                           
029700                 END-IF                                                   
029800             END-IF                                                       
029900         END-IF                                                           
030000     END-IF.                                                              
030100     IF WS-RULE-HIT                                                       
030200         STRING 'Slow-Moving Stock - ' WS-SKU-LOC-KEY                     
030300             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
030400         MOVE 'Inventory' TO LK-ALERT-CATEGORY                            
030500         PERFORM 2800-LOG-AND-CAPTURE                                     
030600     END-IF.                                                              
030700*---------------------------------------------------------------*         
030800 2500-HIGH-VELOCITY-CHECK.                                                
030900*---------------------------------------------------------------*         
031000* 03/08/96 EAC  REQ 3601 - HIGH-VELOCITY CHECK ADDED.             RQ3601  
031100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
031200     IF IVR-DAILY-SALES-AVG > 0                                           
031300         COMPUTE WS-VELOCITY-FLOOR-LOW =                                  
031400             IVR-DAILY-SALES-AVG * 1.2                                    
031500         COMPUTE WS-VELOCITY-FLOOR-MED =                                  
031600             IVR-DAILY-SALES-AVG * 1.5                                    
031700         COMPUTE WS-VELOCITY-FLOOR-HI  =                                  
031800             IVR-DAILY-SALES-AVG * 2.0                                    
031900         IF IVR-LAST-24H-SALES > WS-VELOCITY-FLOOR-HI AND                 
032000            IVR-CURRENT-STOCK < (IVR-DAILY-SALES-AVG * 2)                 
032100             MOVE 'Critical' TO WS-ALERT-SEVERITY                         
032200             MOVE 'Y' TO WS-RULE-HIT-SW                                   
032300         ELSE                                                             
032400             IF IVR-LAST-24H-SALES > WS-VELOCITY-FLOOR-MED AND            
032500                IVR-CURRENT-STOCK < (IVR-DAILY-SALES-AVG * 3)             
032600                 MOVE 'Medium  ' TO WS-ALERT-SEVERITY                     
032700                 MOVE 'Y' TO WS-RULE-HIT-SW                               
032800             ELSE                                                         
032900                 IF IVR-LAST-24H-SALES > WS-VELOCITY-FLOOR-LOW            
033000                    AND IVR-CURRENT-STOCK <                               
033100                            (IVR-DAILY-SALES-AVG * 4)                     
033200                     MOVE 'Low     ' TO WS-ALERT-SEVERITY                 
033300                     MOVE 'Y' TO WS-RULE-HIT-SW                           
033400                 END-IF                                                   
033500             END-IF                                                       
033600         END-IF                                                           
033700     END-IF.                                                              
033800     IF WS-RULE-HIT                                                       
033900         STRING 'High Velocity Sell-Through - ' WS-SKU-LOC-KEY            
034000             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
034100         MOVE 'Inventory' TO LK-ALERT-CATEGORY                            
034200         PERFORM 2800-LOG-AND-CAPTURE                                     
034300     END-IF.                                                              
034400*---------------------------------------------------------------*         
034500 2800-LOG-AND-CAPTURE.                                                    
034600*---------------------------------------------------------------*         
034700     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
034800     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
034900     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
035000     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
035100     ADD 1 TO WS-ALERTS-LOGGED.                                           
035200     IF WS-ID-SLOTS-USED < 5                                              
035300         ADD 1 TO WS-ID-SLOTS-USED                                        
035400         SET WI-IDX TO WS-ID-SLOTS-USED                                   
035500         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
035600             INTO WS-ID-SLOT (WI-IDX)                                     
035700     END-IF.                                                              
035800*---------------------------------------------------------------*         
035900 2900-WRITE-ANNOTATED-RECORD.                                             
036000*---------------------------------------------------------------*         
036100     MOVE WS-ID-LIST-WORK   TO IVR-ALERT-ID-LIST.                         
036200     MOVE INVENTORY-RECORD  TO IV-OUT-RECORD.                             
036300     WRITE IV-OUT-RECORD.                                                 
036400     IF WS-ID-SLOTS-USED > 0                                              
036500         DISPLAY 'INVALERT - FLAGGED ITEM: ' IVV-LOCATION-ID              
036600             ' SKU ' IVV-PRODUCT-SKU                                      
036700     END-IF.                                                              
036800*---------------------------------------------------------------*         
036900 3000-CLOSE-FILES.                                                        
037000*---------------------------------------------------------------*         
037100     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
037200     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
037300     CLOSE INVENTORY-FILE-IN.                                             
037400     CLOSE INVENTORY-FILE-OUT.                                            
037500     DISPLAY 'INVALERT - ROWS READ     : ' WS-ROWS-READ.                  
037600     DISPLAY 'INVALERT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
037700*---------------------------------------------------------------*         
037800 8000-READ-INVENTORY-IN.                                                  
037900*---------------------------------------------------------------*         
038000     READ INVENTORY-FILE-IN                                               
038100         AT END                                                           
038200             MOVE 'Y' TO IV-EOF-SW                                        
038300     END-READ.                                                            
