000100*****************************************************************         
000200* PROGRAM NAME:    WXALERT                                                
000300* ORIGINAL AUTHOR: D. QUINTERO                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 05/02/89 D QUINTERO     CREATED TO SCAN THE NIGHTLY WEATHER FEEDDQU89   
000900*                         FOR THE STORES AND LOG AN ALERT WHEN A  DQU89   
001000*                         READING LOOKS LIKE IT WILL HURT FOOT    DQU89   
001100*                         TRAFFIC OR SPOIL PERISHABLE FREIGHT.    DQU89   
001200* 02/14/90 E ACKERMAN     ADDED THE DESCRIPTION KEYWORD SCAN FOR  EAC90   
001300*                         STORM WORDING, WEATHER SVC DOES NOT     EAC90   
001400*                         ALWAYS TRIP THE NUMERIC THRESHOLDS.     EAC90   
001500* 10/03/92 D QUINTERO     REQ 3102 - RECORDS WHERE THE FETCH OF   RQ3102  
001600*                         THE FEED FAILED ARE NOW SKIPPED ENTIRELYRQ3102  
001700*                         RATHER THAN ALERTED ON BAD DATA.        RQ3102  
001800* 06/17/96 D QUINTERO     SWITCHED HUMIDITY AND WIND THRESHOLDS TODQU96   
001900*                         TWO-TIER (CRITICAL/LOW) PER OPS REQUEST.DQU96   
002000* 09/28/98 T BRENNAN      Y2K - WXR-ALERT-ID-LIST BUILD USED A    Y2K98   
002100*                         TWO-DIGIT YEAR SCRATCH AREA, REMOVED.   Y2K98   
002200* 03/11/00 T BRENNAN      REQ 4950 - LOCATION NOW FALLS BACK TO   RQ4950  
002300*                         FULL ADDRESS WHEN CITY-STATE IS BLANK.  RQ4950  
002400* 08/19/03 S PATEL        REQ 6044 - ADDED SKIP-RECORD COUNTER TO RQ6044  
002500*                         THE RUN-END TOTALS DISPLAY FOR OPS.     RQ6044  
002600*****************************************************************         
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.    WXALERT.                                                  
002900 AUTHOR.        D QUINTERO.                                               
003000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003100 DATE-WRITTEN.  05/02/89.                                                 
003200 DATE-COMPILED.                                                           
003300 SECURITY.      NON-CONFIDENTIAL.                                         
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-3081.                                               
003800 OBJECT-COMPUTER. IBM-3081.                                               
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS WX-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004200*****************************************************************         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT WEATHER-FILE-IN ASSIGN TO WEATHIN                             
004600       ORGANIZATION IS LINE SEQUENTIAL                                    
004700       FILE STATUS  IS WX-IN-STATUS.                                      
004800     SELECT WEATHER-FILE-OUT ASSIGN TO WEATHOUT                           
004900       ORGANIZATION IS LINE SEQUENTIAL                                    
005000       FILE STATUS  IS WX-OUT-STATUS.                                     
005100*****************************************************************         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  WEATHER-FILE-IN                                                      
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700     COPY WXREC.                                                          
005800**                                                                        
005900 FD  WEATHER-FILE-OUT                                                     
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  WX-OUT-RECORD                   PIC X(250).                          
006300**                                                                        
006400 WORKING-STORAGE SECTION.                                                 
006500*---------------------------------------------------------------*         
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006700     05  WX-IN-STATUS                PIC XX         VALUE SPACE.          
006800         88  WX-IN-OK                               VALUE '00'.           
006900         88  WX-IN-EOF                               VALUE '10'.          
007000     05  WX-OUT-STATUS               PIC XX         VALUE SPACE.          
007100     05  WX-EOF-SW                   PIC X          VALUE 'N'.            
007200         88  WX-AT-EOF                               VALUE 'Y'.           
007300     05  WS-ROWS-READ                PIC S9(07)   USAGE COMP              
007400                                                   VALUE 0.               
007500     05  WS-ROWS-SKIPPED             PIC S9(07)   USAGE COMP              
007600                                                   VALUE 0.               
007700     05  WS-ALERTS-LOGGED            PIC S9(07)   USAGE COMP              
007800                                                   VALUE 0.               
007900     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
008000         88  WS-RULE-HIT                            VALUE 'Y'.            
008100    05  FILLER                      PIC X(01)      VALUE SPACE.           
008200*---------------------------------------------------------------*         
008300*    LOCATION WORK AREA -- CITY-STATE, FALLING BACK TO THE FULL           
008400*    ADDRESS WHEN CITY-STATE IS BLANK.  REDEFINED SO THE RAW              
008500*    INPUT SLOT CAN BE RE-EXAMINED AS AN 80-BYTE SCAN AREA FOR            
008600*    THE DESCRIPTION KEYWORD CHECKS BELOW.                                
008700*---------------------------------------------------------------*         
008800 01  WS-LOCATION-WORK                PIC X(60)      VALUE SPACE.          
008900 01  WS-LOCATION-SCAN REDEFINES WS-LOCATION-WORK.                         
009000     05  WS-LOC-FIRST-CHAR           PIC X.                               
009100     05  FILLER                      PIC X(59).                           
009200*---------------------------------------------------------------*         
009300*    DESCRIPTION SCAN AREA -- UPPERCASED COPY OF THE WEATHER              
009400*    DESCRIPTION, REDEFINED INTO A TABLE OF TEN-BYTE SLOTS FOR            
009500*    KEYWORD TALLY COUNTING.                                              
009600*---------------------------------------------------------------*         
009700 01  WS-DESC-UPPER                   PIC X(60)      VALUE SPACE.          
009800 01  WS-DESC-SLOTS REDEFINES WS-DESC-UPPER.                               
009900     05  WS-DESC-SLOT OCCURS 6 TIMES INDEXED BY WD-IDX PIC X(10).         
010000 01  WS-KEYWORD-TALLY                PIC S9(03) USAGE COMP                
010100                                                   VALUE 0.               
010200*---------------------------------------------------------------*         
010300*    ALERT-ID ACCUMULATOR -- REDEFINED AS A TABLE OF FIXED                
010400*    22-CHAR SLOTS WHILE BUILDING THE COMMA-JOINED OUTPUT LIST.           
010500*---------------------------------------------------------------*         
010600 01  WS-ID-LIST-WORK                 PIC X(70)      VALUE SPACE.          
010700 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
010800     05  WS-ID-SLOT OCCURS 3 TIMES INDEXED BY WI-IDX PIC X(23).           
010900    05  FILLER                      PIC X(01).                            
011000 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
011100                                                   VALUE 0.               
011200 01  WS-ONE-ALERT-ID                 PIC X(22)      VALUE SPACE.          
011300 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
011400 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
011500*---------------------------------------------------------------*         
011600 COPY ALRTLNK.                                                            
011700*****************************************************************         
011800 PROCEDURE DIVISION.                                                      
011900*---------------------------------------------------------------*         
012000 0000-MAIN-PROCESSING.                                                    
012100*---------------------------------------------------------------*         
012200     PERFORM 1000-OPEN-FILES.                                             
012300     PERFORM 2000-PROCESS-RECORDS THRU                                    
012400         2000-PROCESS-RECORDS-EXIT UNTIL WX-AT-EOF.                       
012500     PERFORM 3000-CLOSE-FILES.                                            
012600     STOP RUN.                                                            
012700*---------------------------------------------------------------*         
012800 1000-OPEN-FILES.                                                         
012900*---------------------------------------------------------------*         
013000     OPEN INPUT  WEATHER-FILE-IN.                                         
013100     OPEN OUTPUT WEATHER-FILE-OUT.                                        
013200     PERFORM 8000-READ-WEATHER-IN.                                        
013300*---------------------------------------------------------------*         
013400 2000-PROCESS-RECORDS.                                                    
013500*---------------------------------------------------------------*         
013600* 08/19/03 SPA  REQ 6044 - SKIPPED-RECORD COUNT ADDED FOR OPS.    RQ6044  
013700     ADD 1 TO WS-ROWS-READ.                                               
013800     IF WXR-FETCH-STATUS NOT = 'Success   '                               
013900         ADD 1 TO WS-ROWS-SKIPPED                                         
014000         GO TO 2000-READ-NEXT.                                            
014100     PERFORM 2050-EVALUATE-ONE-RECORD.                                    
014200     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
014300 2000-READ-NEXT.                                                          
014400     PERFORM 8000-READ-WEATHER-IN.                                        
014500*---------------------------------------------------------------*         
014600 2000-PROCESS-RECORDS-EXIT.                                               
014700     EXIT.                                                                
014800*---------------------------------------------------------------*         
014900 2050-EVALUATE-ONE-RECORD.                                                
015000*---------------------------------------------------------------*         
015100* 03/11/00 TBR  REQ 4950 - LOCATION FALLS BACK TO FULL ADDRESS.   RQ4950  
015200     MOVE SPACE TO WS-ID-LIST-WORK.                                       
015300     MOVE 0     TO WS-ID-SLOTS-USED.                                      
015400     IF WXR-CITY-STATE = SPACE                                            
015500         MOVE WXR-FULL-ADDRESS TO WS-LOCATION-WORK                        
015600     ELSE                                                                 
015700         MOVE WXR-CITY-STATE   TO WS-LOCATION-WORK                        
015800     END-IF.                                                              
015900     IF WS-LOC-FIRST-CHAR = SPACE                                         
016000         DISPLAY 'WXALERT - LOCATION FIELD BLANK ON FEED'                 
016100     END-IF.                                                              
016200     PERFORM 2100-TEMPERATURE-CHECK.                                      
016300     PERFORM 2200-HUMIDITY-CHECK.                                         
016400     PERFORM 2300-WIND-CHECK.                                             
016500     PERFORM 2400-DESCRIPTION-CHECK.                                      
016600*---------------------------------------------------------------*         
016700 2100-TEMPERATURE-CHECK.                                                  
016800*---------------------------------------------------------------*         
016900     MOVE 'N' TO WS-RULE-HIT-SW.                                          
017000     IF WXR-TEMPERATURE-C >= 40.0                                         
017100         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
017200         STRING 'Critical Heatwave in ' WS-LOCATION-WORK                  
017300             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
017400         MOVE 'Y' TO WS-RULE-HIT-SW                                       
017500     ELSE                                                                 
017600         IF WXR-TEMPERATURE-C >= 35.0                                     
017700             MOVE 'Low     ' TO WS-ALERT-SEVERITY                         
017800             STRING 'Extreme Heat in ' WS-LOCATION-WORK                   
017900                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
018000             MOVE 'Y' TO WS-RULE-HIT-SW                                   
018100         END-IF                                                           
018200     END-IF.                                                              
018300     IF WS-RULE-HIT                                                       
018400         MOVE 'Weather' TO LK-ALERT-CATEGORY                              
018500         PERFORM 2800-LOG-AND-CAPTURE                                     
018600     END-IF.                                                              
018700*---------------------------------------------------------------*         
018800 2200-HUMIDITY-CHECK.                                                     
018900*---------------------------------------------------------------*         
019000     MOVE 'N' TO WS-RULE-HIT-SW.                                          
019100     IF WXR-HUMIDITY-PCT >= 90                                            
019200         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
019300         STRING 'Critical Humidity in ' WS-LOCATION-WORK                  
019400             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
019500         MOVE 'Y' TO WS-RULE-HIT-SW                                       
019600     ELSE                                                                 
019700         IF WXR-HUMIDITY-PCT >= 80                                        
019800             MOVE 'Low     ' TO WS-ALERT-SEVERITY                         
019900             STRING 'High Humidity in ' WS-LOCATION-WORK                  
020000                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
020100             MOVE 'Y' TO WS-RULE-HIT-SW                                   
020200         END-IF                                                           
020300     END-IF.                                                              
020400     IF WS-RULE-HIT                                                       
020500         MOVE 'Weather' TO LK-ALERT-CATEGORY                              
020600         PERFORM 2800-LOG-AND-CAPTURE                                     
020700     END-IF.                                                              
020800*---------------------------------------------------------------*         
020900 2300-WIND-CHECK.                                                         
021000*---------------------------------------------------------------*         
021100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
021200     IF WXR-WIND-SPEED-MPS >= 20.0                                        
021300         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
021400         STRING 'Critical Wind Warning in ' WS-LOCATION-WORK              
021500             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
021600         MOVE 'Y' TO WS-RULE-HIT-SW                                       
021700     ELSE                                                                 
021800         IF WXR-WIND-SPEED-MPS >= 12.0                                    
021900             MOVE 'Low     ' TO WS-ALERT-SEVERITY                         
022000             STRING 'High Wind Advisory in ' WS-LOCATION-WORK             
022100                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
022200             MOVE 'Y' TO WS-RULE-HIT-SW                                   
022300         END-IF                                                           
022400     END-IF.                                                              
022500     IF WS-RULE-HIT                                                       
022600         MOVE 'Weather' TO LK-ALERT-CATEGORY                              
022700         PERFORM 2800-LOG-AND-CAPTURE                                     
022800     END-IF.                                                              
022900*---------------------------------------------------------------*         
023000 2400-DESCRIPTION-CHECK.                                                  
023100*---------------------------------------------------------------*         
023200     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
023300     MOVE SPACE TO WS-DESC-UPPER.                                         
023400     MOVE FUNCTION UPPER-CASE(WXR-WEATHER-DESC) TO WS-DESC-UPPER.         
023500     MOVE 0 TO WS-KEYWORD-TALLY.                                          
023600     INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                      
023700         FOR ALL 'CYCLONE'             FOR ALL 'HEAVY STORM'              
023800            FOR ALL 'TORRENTIAL RAIN'  FOR ALL 'FLOOD'                    
023900            FOR ALL 'SEVERE THUNDERSTORM'                                 
024000            FOR ALL 'HURRICANE'        FOR ALL 'TYPHOON'.                 
024100     IF WS-KEYWORD-TALLY > 0                                              
024200         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
024300         STRING 'Critical Storm/Rainfall in ' WS-LOCATION-WORK            
024400             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
024500         MOVE 'Y' TO WS-RULE-HIT-SW                                       
024600     ELSE                                                                 
024700         MOVE 0 TO WS-KEYWORD-TALLY                                       
024800         INSPECT WS-DESC-UPPER TALLYING WS-KEYWORD-TALLY                  
024900             FOR ALL 'RAIN'  FOR ALL 'STORM'                              
025000                FOR ALL 'THUNDERSTORM'  FOR ALL 'DRIZZLE'                 
025100                FOR ALL 'SHOWER'        FOR ALL 'MONSOON'                 
025200         IF WS-KEYWORD-TALLY > 0                                          
025300             MOVE 'Low     ' TO WS-ALERT-SEVERITY                         
025400             STRING 'Heavy Rain/Storm in ' WS-LOCATION-WORK               
025500                 DELIMITED BY SIZE INTO WS-ALERT-TITLE                    
025600             MOVE 'Y' TO WS-RULE-HIT-SW                                   
025700         END-IF                                                           
025800     END-IF.                                                              
025900     IF WS-RULE-HIT                                                       
026000         DISPLAY 'WXALERT - DESC LEAD WORDS: '                            
026100             WS-DESC-SLOT (1) ' ' WS-DESC-SLOT (2)                        
026200         MOVE 'Weather' TO LK-ALERT-CATEGORY                              
026300         PERFORM 2800-LOG-AND-CAPTURE                                     
026400     END-IF.                                                              
026500*---------------------------------------------------------------*         
026600 2800-LOG-AND-CAPTURE.                                                    
026700*---------------------------------------------------------------*         
026800     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
026900     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
027000     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
027100     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
027200     ADD 1 TO WS-ALERTS-LOGGED.                                           
027300     IF WS-ID-SLOTS-USED < 3                                              
027400         ADD 1 TO WS-ID-SLOTS-USED                                        
027500         SET WI-IDX TO WS-ID-SLOTS-USED                                   
027600         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
027700             INTO WS-ID-SLOT (WI-IDX)                                     
027800     END-IF.                                                              
027900*---------------------------------------------------------------*         
028000 2900-WRITE-ANNOTATED-RECORD.                                             
028100*---------------------------------------------------------------*         
028200     MOVE WS-ID-LIST-WORK TO WXR-ALERT-ID-LIST.                           
028300     MOVE WEATHER-RECORD  TO WX-OUT-RECORD.                               
028400     WRITE WX-OUT-RECORD.                                                 
028500*---------------------------------------------------------------*         
028600 3000-CLOSE-FILES.                                                        
028700*---------------------------------------------------------------*         
028800     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
028900     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
029000     CLOSE WEATHER-FILE-IN.                                               
029100     CLOSE WEATHER-FILE-OUT.                                              
029200     DISPLAY 'WXALERT - ROWS READ      : ' WS-ROWS-READ.                  
029300     DISPLAY 'WXALERT - ROWS SKIPPED   : ' WS-ROWS-SKIPPED.               
029400     DISPLAY 'WXALERT - ALERTS LOGGED  : ' WS-ALERTS-LOGGED.              
029500*---------------------------------------------------------------*         
029600 8000-READ-WEATHER-IN.                                                    
029700*---------------------------------------------------------------*         
029800     READ WEATHER-FILE-IN                                                 
029900         AT END                                                           
030000             MOVE 'Y' TO WX-EOF-SW                                        
030100     END-READ.                                                            
