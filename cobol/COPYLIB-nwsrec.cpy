000100*------------------------------------------------------------*    
000200*    LOCAL NEWS / EVENT RECORD -- NEWSALRT INPUT / OUTPUT         
000300*------------------------------------------------------------*    
000400 01  LOCAL-NEWS-RECORD.                                           
000500     05 LNR-EVENT-ID                     PIC X(12).               
000600     05 LNR-EVENT-TYPE                   PIC X(25).               
000700     05 LNR-REGION-ID                    PIC X(12).               
000800     05 LNR-IMPACT-LEVEL                 PIC X(10).               
000900     05 LNR-DESCRIPTION                  PIC X(80).               
001000     05 LNR-AFFECTED-POP-EST             PIC 9(09).               
001100     05 LNR-ROUTE-AFFECTED               PIC X(30).               
001200     05 LNR-EVENT-START-TS               PIC X(19).               
001300     05 LNR-EVENT-END-TS                 PIC X(19).               
001400     05 LNR-ALERT-ID-LIST                PIC X(100).              
001500     05 FILLER                           PIC X(10).               
