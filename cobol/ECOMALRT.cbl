000100*****************************************************************         
000200* PROGRAM NAME:    ECOMALRT                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 07/11/90 E ACKERMAN     CREATED FOR MERCHANDISING TO CATCH A    EAC90   
000900*                         WEAK FUNNEL (LOW CONVERSION, HIGH CART  EAC90   
001000*                         ABANDON) BEFORE THE WEEKLY ROLLUP RAN.  EAC90   
001100* 01/22/92 D QUINTERO     ADDED THE VIEW-COUNT AND ADD-TO-CART    DQU92   
001200*                         VOLUME TIERS REQUESTED BY MDSE PLANNING.DQU92   
001300* 04/09/95 E ACKERMAN     REQ 3850 - SEARCH TERM DISCOUNT-CHASING RQ3850  
001400*                         CHECK ADDED, HIGH TRAFFIC WITH NO PROMO RQ3850  
001500*                         RUNNING WAS COSTING LOST SALES.         RQ3850  
001600* 10/02/98 T BRENNAN      Y2K - NO DATE FIELDS ON THIS FEED, LOG  Y2K98   
001700*                         ENTRY MADE FOR THE CENTURY AUDIT FILE.  Y2K98   
001800* 05/30/02 S PATEL        REQ 5611 - RATES NOW COMPARED AS PACKED RQ5611  
001900*                         DECIMAL FRACTIONS INSTEAD OF WHOLE      RQ5611  
002000*                         PERCENT, MATCHES THE NEW FEED LAYOUT.   RQ5611  
002100*****************************************************************         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    ECOMALRT.                                                 
002400 AUTHOR.        E ACKERMAN.                                               
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002600 DATE-WRITTEN.  07/11/90.                                                 
002700 DATE-COMPILED.                                                           
002800 SECURITY.      NON-CONFIDENTIAL.                                         
002900*****************************************************************         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-3081.                                               
003300 OBJECT-COMPUTER. IBM-3081.                                               
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS EC-ALPHA-CLASS IS 'A' THRU 'Z'.                                
003700*****************************************************************         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT ECOMM-FILE-IN ASSIGN TO ECOMIN                                
004100       ORGANIZATION IS LINE SEQUENTIAL                                    
004200       FILE STATUS  IS EC-IN-STATUS.                                      
004300     SELECT ECOMM-FILE-OUT ASSIGN TO ECOMOUT                              
004400       ORGANIZATION IS LINE SEQUENTIAL                                    
004500       FILE STATUS  IS EC-OUT-STATUS.                                     
004600*****************************************************************         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  ECOMM-FILE-IN                                                        
005000     RECORDING MODE IS F                                                  
005100     LABEL RECORDS ARE STANDARD.                                          
005200     COPY ECREC.                                                          
005300**                                                                        
005400 FD  ECOMM-FILE-OUT                                                       
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700 01  EC-OUT-RECORD                   PIC X(250).                          
005800**                                                                        
005900 WORKING-STORAGE SECTION.                                                 
006000*---------------------------------------------------------------*         
006100 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006200     05  EC-IN-STATUS                PIC XX         VALUE SPACE.          
006300     05  EC-OUT-STATUS               PIC XX         VALUE SPACE.          
006400     05  EC-EOF-SW                   PIC X          VALUE 'N'.            
006500         88  EC-AT-EOF                               VALUE 'Y'.           
006600     05  WS-ROWS-READ                PIC S9(07)  USAGE COMP               
006700                                                   VALUE 0.               
006800     05  WS-ALERTS-LOGGED            PIC S9(07)  USAGE COMP               
006900                                                   VALUE 0.               
007000     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
007100         88  WS-RULE-HIT                            VALUE 'Y'.            
007200    05  FILLER                      PIC X(01)      VALUE SPACE.           
007300*---------------------------------------------------------------*         
007400*    RATE COMPARE AREA -- THE FEED CARRIES CONVERSION AND CART            
007500*    ABANDON AS A FOUR-DECIMAL FRACTION.  REDEFINED AS A WHOLE            
007600*    BASIS-POINT FIGURE FOR THE RUN-LOG ECHO LINE.                        
007700*---------------------------------------------------------------*         
007800 01  WS-RATE-DISPLAY-AREA            PIC 9(01)V9(04) VALUE 0.             
007900 01  WS-RATE-BASIS-PTS REDEFINES WS-RATE-DISPLAY-AREA                     
008000                                    PIC 9(05).                            
008100*---------------------------------------------------------------*         
008200*    SEARCH-TERM SCAN AREA -- UPPERCASED COPY OF THE SEARCH               
008300*    TERM, REDEFINED INTO A SMALL SLOT TABLE SO THE KEYWORD               
008400*    SCAN CAN SHARE THE SAME PATTERN AS THE OTHER ENGINES.                
008500*---------------------------------------------------------------*         
008600 01  WS-SEARCH-UPPER                 PIC X(40)      VALUE SPACE.          
008700 01  WS-SEARCH-SLOTS REDEFINES WS-SEARCH-UPPER.                           
008800     05  WS-SEARCH-SLOT OCCURS 4 TIMES INDEXED BY ES-IDX                  
008900                                        PIC X(10).                        
009000 01  WS-KEYWORD-TALLY                PIC S9(03) USAGE COMP                
009100                                                   VALUE 0.               
009200*---------------------------------------------------------------*         
009300 01  WS-ID-LIST-WORK                 PIC X(70)      VALUE SPACE.          
009400 01  WS-ID-LIST-TABLE REDEFINES WS-ID-LIST-WORK.                          
009500     05  WS-ID-SLOT OCCURS 3 TIMES INDEXED BY WI-IDX PIC X(23).           
009600    05  FILLER                      PIC X(01).                            
009700 01  WS-ID-SLOTS-USED                PIC S9(02) USAGE COMP                
009800                                                   VALUE 0.               
009900 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
010000 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
010100*---------------------------------------------------------------*         
010200 COPY ALRTLNK.                                                            
010300*****************************************************************         
010400 PROCEDURE DIVISION.                                                      
010500*---------------------------------------------------------------*         
010600 0000-MAIN-PROCESSING.                                                    
010700*---------------------------------------------------------------*         
010800     PERFORM 1000-OPEN-FILES.                                             
010900     PERFORM 2000-PROCESS-RECORDS THRU                                    
011000         2000-PROCESS-RECORDS-EXIT UNTIL EC-AT-EOF.                       
011100     PERFORM 3000-CLOSE-FILES.                                            
011200     STOP RUN.                                                            
011300*---------------------------------------------------------------*         
011400 1000-OPEN-FILES.                                                         
011500*---------------------------------------------------------------*         
011600     OPEN INPUT  ECOMM-FILE-IN.                                           
011700     OPEN OUTPUT ECOMM-FILE-OUT.                                          
011800     PERFORM 8000-READ-ECOMM-IN.                                          
011900*---------------------------------------------------------------*         
012000 2000-PROCESS-RECORDS.                                                    
012100*---------------------------------------------------------------*         
012200     ADD 1 TO WS-ROWS-READ.                                               
012300     MOVE SPACE TO WS-ID-LIST-WORK.                                       
012400     MOVE 0     TO WS-ID-SLOTS-USED.                                      
012500     PERFORM 2100-CONVERSION-CHECK.                                       
012600     PERFORM 2200-CART-ABANDON-CHECK.                                     
012700     PERFORM 2300-VIEWS-CHECK.                                            
012800     PERFORM 2400-ADD-TO-CART-CHECK.                                      
012900     PERFORM 2500-DISCOUNT-CHASE-CHECK.                                   
013000     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
013100     PERFORM 8000-READ-ECOMM-IN.                                          
013200*---------------------------------------------------------------*         
013300 2000-PROCESS-RECORDS-EXIT.                                               
013400     EXIT.                                                                
013500*---------------------------------------------------------------*         
013600 2100-CONVERSION-CHECK.                                                   
013700*---------------------------------------------------------------*         
013800* 05/30/02 SPA  REQ 5611 - RATE NOW COMPARED AS PACKED DECIMAL.   RQ5611  
013900     MOVE 'N' TO WS-RULE-HIT-SW.                                          
014000     IF ECR-CONVERSION-RATE < 0.008                                       
014100         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
014200         MOVE 'Y' TO WS-RULE-HIT-SW                                       
014300     ELSE                                                                 
014400         IF ECR-CONVERSION-RATE < 0.012                                   
014500             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
014600             MOVE 'Y' TO WS-RULE-HIT-SW                                   
014700         ELSE                                                             
014800             IF ECR-CONVERSION-RATE < 0.018                               
014900                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
015000                 MOVE 'Y' TO WS-RULE-HIT-SW                               
015100             END-IF                                                       
015200         END-IF                                                           
015300     END-IF.                                                              
015400     IF WS-RULE-HIT                                                       
015500         MOVE ECR-CONVERSION-RATE TO WS-RATE-DISPLAY-AREA                 
015600         STRING 'Low Conversion Rate - SKU ' ECR-PRODUCT-SKU              
015700             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
015800         MOVE 'E-commerce' TO LK-ALERT-CATEGORY                           
015900         PERFORM 2800-LOG-AND-CAPTURE                                     
016000         DISPLAY 'ECOMALRT - CONVERSION BASIS PTS: '                      
016100             WS-RATE-BASIS-PTS                                            
016200     END-IF.                                                              
016300*---------------------------------------------------------------*         
016400 2200-CART-ABANDON-CHECK.                                                 
016500*---------------------------------------------------------------*         
016600     MOVE 'N' TO WS-RULE-HIT-SW.                                          
016700     IF ECR-CART-ABANDON-RATE > 0.65                                      
016800         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
016900         MOVE 'Y' TO WS-RULE-HIT-SW                                       
017000     ELSE                                                                 
017100         IF ECR-CART-ABANDON-RATE > 0.60                                  
017200             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
017300             MOVE 'Y' TO WS-RULE-HIT-SW                                   
017400         ELSE                                                             
017500             IF ECR-CART-ABANDON-RATE > 0.55                              
017600                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
017700                 MOVE 'Y' TO WS-RULE-HIT-SW                               
017800             END-IF                                                       
017900         END-IF                                                           
018000     END-IF.                                                              
018100     IF WS-RULE-HIT                                                       
018200         STRING 'High Cart Abandonment - SKU ' ECR-PRODUCT-SKU            
018300             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
018400         MOVE 'E-commerce' TO LK-ALERT-CATEGORY                           
018500         PERFORM 2800-LOG-AND-CAPTURE                                     
018600     END-IF.                                                              
018700*---------------------------------------------------------------*         
018800 2300-VIEWS-CHECK.                                                        
018900*---------------------------------------------------------------*         
019000     MOVE 'N' TO WS-RULE-HIT-SW.                                          
019100     IF ECR-ONLINE-VIEWS < 300                                            
019200         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
019300         MOVE 'Y' TO WS-RULE-HIT-SW                                       
019400     ELSE                                                                 
019500         IF ECR-ONLINE-VIEWS < 600                                        
019600             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
019700             MOVE 'Y' TO WS-RULE-HIT-SW                                   
019800         ELSE                                                             
019900             IF ECR-ONLINE-VIEWS < 900                                    
020000                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
020100                 MOVE 'Y' TO WS-RULE-HIT-SW                               
020200             END-IF                                                       
020300         END-IF                                                           
020400     END-IF.                                                              
020500     IF WS-RULE-HIT                                                       
020600         STRING 'Low Page Views - SKU ' ECR-PRODUCT-SKU                   
020700             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
020800         MOVE 'E-commerce' TO LK-ALERT-CATEGORY                           
020900         PERFORM 2800-LOG-AND-CAPTURE                                     
021000     END-IF.                                                              
021100*---------------------------------------------------------------*         
021200 2400-ADD-TO-CART-CHECK.                                                  
021300*---------------------------------------------------------------*         
021400     MOVE 'N' TO WS-RULE-HIT-SW.                                          
021500     IF ECR-ADD-TO-CART < 15                                              
021600         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
021700         MOVE 'Y' TO WS-RULE-HIT-SW                                       
021800     ELSE                                                                 
021900         IF ECR-ADD-TO-CART < 40                                          
022000             MOVE 'Medium  ' TO WS-ALERT-SEVERITY                         
022100             MOVE 'Y' TO WS-RULE-HIT-SW                                   
022200         ELSE                                                             
022300             IF ECR-ADD-TO-CART < 80                                      
022400                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
022500                 MOVE 'Y' TO WS-RULE-HIT-SW                               
022600             END-IF                                                       
022700         END-IF                                                           
022800     END-IF.                                                              
022900     IF WS-RULE-HIT                                                       
023000         STRING 'Low Add-to-Cart Volume - SKU ' ECR-PRODUCT-SKU           
023100             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
023200         MOVE 'E-commerce' TO LK-ALERT-CATEGORY                           
023300         PERFORM 2800-LOG-AND-CAPTURE                                     
023400     END-IF.                                                              
023500*---------------------------------------------------------------*         
023600 2500-DISCOUNT-CHASE-CHECK.                                               
023700*---------------------------------------------------------------*         
023800* 04/09/95 EAC  REQ 3850 - SEARCH TERM DISCOUNT-CHASE CHECK.      RQ3850  
023900     MOVE 'N'   TO WS-RULE-HIT-SW.                                        
024000     IF ECR-ONLINE-VIEWS > 1000                                           
024100         IF ECR-PROMO-CAMPAIGN-ID = SPACE OR                              
024200            ECR-PROMO-CAMPAIGN-ID = 'None'                                
024300             MOVE SPACE TO WS-SEARCH-UPPER                                
024400             MOVE FUNCTION UPPER-CASE(ECR-SEARCH-TERM)                    
024500                 TO WS-SEARCH-UPPER                                       
024600             MOVE 0 TO WS-KEYWORD-TALLY                                   
024700             INSPECT WS-SEARCH-UPPER TALLYING WS-KEYWORD-TALLY            
024800                 FOR ALL 'DEAL' FOR ALL 'BEST' FOR ALL 'DISCOUNT'         
024900             IF WS-KEYWORD-TALLY > 0                                      
025000                 MOVE 'Low     ' TO WS-ALERT-SEVERITY                     
025100                 MOVE 'Y' TO WS-RULE-HIT-SW                               
025200                 DISPLAY 'ECOMALRT - SEARCH TERM LEAD WORDS: '            
025300                     WS-SEARCH-SLOT (1) ' ' WS-SEARCH-SLOT (2)            
025400             END-IF                                                       
025500         END-IF                                                           
025600     END-IF.                                                              
025700     IF WS-RULE-HIT                                                       
025800         STRING 'Discount-Seeking Traffic w/o Promo - SKU '               
025900             ECR-PRODUCT-SKU DELIMITED BY SIZE                            
026000             INTO WS-ALERT-TITLE                                          
026100         MOVE 'E-commerce' TO LK-ALERT-CATEGORY                           
026200         PERFORM 2800-LOG-AND-CAPTURE                                     
026300     END-IF.                                                              
026400*---------------------------------------------------------------*         
026500 2800-LOG-AND-CAPTURE.                                                    
026600*---------------------------------------------------------------*         
026700     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
026800     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
026900     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
027000     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
027100     ADD 1 TO WS-ALERTS-LOGGED.                                           
027200     IF WS-ID-SLOTS-USED < 3                                              
027300         ADD 1 TO WS-ID-SLOTS-USED                                        
027400         SET WI-IDX TO WS-ID-SLOTS-USED                                   
027500         STRING LK-ALERT-ID ',' DELIMITED BY SIZE                         
027600             INTO WS-ID-SLOT (WI-IDX)                                     
027700     END-IF.                                                              
027800*---------------------------------------------------------------*         
027900 2900-WRITE-ANNOTATED-RECORD.                                             
028000*---------------------------------------------------------------*         
028100     MOVE WS-ID-LIST-WORK TO ECR-ALERT-ID-LIST.                           
028200     MOVE ECOMM-RECORD    TO EC-OUT-RECORD.                               
028300     WRITE EC-OUT-RECORD.                                                 
028400*---------------------------------------------------------------*         
028500 3000-CLOSE-FILES.                                                        
028600*---------------------------------------------------------------*         
028700     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
028800     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
028900     CLOSE ECOMM-FILE-IN.                                                 
029000     CLOSE ECOMM-FILE-OUT.                                                
029100     DISPLAY 'ECOMALRT - ROWS READ     : ' WS-ROWS-READ.                  
029200     DISPLAY 'ECOMALRT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
029300*---------------------------------------------------------------*         
029400 8000-READ-ECOMM-IN.                                                      
029500*---------------------------------------------------------------*         
029600     READ ECOMM-FILE-IN                                                   
029700         AT END                                                           
029800             MOVE 'Y' TO EC-EOF-SW                                        
029900     END-READ.                                                            
