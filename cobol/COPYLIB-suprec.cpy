000100*------------------------------------------------------------*    
000200*    SUPPLIER SCORECARD RECORD -- SUPALERT INPUT / OUTPUT         
000300*------------------------------------------------------------*    
000400 01  SUPPLIER-RECORD.                                             
000500     05 SPR-SUPPLIER-ID                  PIC X(15).               
000600     05 SPR-PRODUCT-SKU                  PIC X(20).               
000700     05 SPR-ON-TIME-DELIVERY-RATE        PIC V9(04).              
000800     05 SPR-QUALITY-SCORE                PIC 9(02)V9(01).         
000900     05 SPR-DEFECT-RATE-PCT              PIC 9(02)V9(01).         
001000     05 SPR-LEAD-TIME-DAYS               PIC 9(03).               
001100     05 SPR-ALERT-ID-LIST                PIC X(100).              
001200     05 FILLER                           PIC X(10).               
