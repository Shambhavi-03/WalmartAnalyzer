000100*****************************************************************         
000200* PROGRAM NAME:    REVALERT                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/02/96 E ACKERMAN     CREATED FOR CUSTOMER CARE TO SCAN THE   EAC96   
000900*                         NIGHTLY REVIEW FEED AND FLAG REVIEW     EAC96   
001000*                         TITLES THAT LOOK LIKE A FRAUD CLAIM OR  EAC96   
001100*                         A SERIOUS SERVICE COMPLAINT.            EAC96   
001200* 09/17/97 D QUINTERO     ADDED THE MEDIUM AND LOW KEYWORD TIERS, DQU97   
001300*                         WAS ONLY CATCHING THE WORST TITLES.     DQU97   
001400* 10/29/98 T BRENNAN      Y2K - REVIEW DATE FIELD IS NOT READ BY  Y2K98   
001500*                         THIS PROGRAM, NO CHANGE REQUIRED,       Y2K98   
001600*                         LOGGED FOR THE CENTURY AUDIT FILE.      Y2K98   
001700* 02/11/00 S PATEL        REQ 4902 - ONLY THE FIRST MATCHING TIER RQ4902  
001800*                         NOW FIRES PER REVIEW, WAS LOGGING A     RQ4902  
001900*                         SEPARATE ALERT FOR EVERY TIER THAT      RQ4902  
002000*                         MATCHED ON THE SAME TITLE.              RQ4902  
002100* 06/08/02 S PATEL        REQ 5699 - KEYWORD SCAN NOW RUNS ON THE RQ5699  
002200*                         REVIEW TITLE ONLY, SCANNING THE FULL    RQ5699  
002300*                         REVIEW BODY WAS FLOODING THE QUEUE.     RQ5699  
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.    REVALERT.                                                 
002700 AUTHOR.        E ACKERMAN.                                               
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002900 DATE-WRITTEN.  03/02/96.                                                 
003000 DATE-COMPILED.                                                           
003100 SECURITY.      NON-CONFIDENTIAL.                                         
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-3081.                                               
003600 OBJECT-COMPUTER. IBM-3081.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS RV-ALPHA-CLASS IS 'A' THRU 'Z'.                                
004000*****************************************************************         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT REVIEW-FILE-IN ASSIGN TO REVWIN                               
004400       ORGANIZATION IS LINE SEQUENTIAL                                    
004500       FILE STATUS  IS RV-IN-STATUS.                                      
004600     SELECT REVIEW-FILE-OUT ASSIGN TO REVWOUT                             
004700       ORGANIZATION IS LINE SEQUENTIAL                                    
004800       FILE STATUS  IS RV-OUT-STATUS.                                     
004900*****************************************************************         
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  REVIEW-FILE-IN                                                       
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD.                                          
005500     COPY REVREC.                                                         
005600**                                                                        
005700 FD  REVIEW-FILE-OUT                                                      
005800     RECORDING MODE IS F                                                  
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  RV-OUT-RECORD                   PIC X(210).                          
006100 01  RV-OUT-RECORD-VIEW REDEFINES RV-OUT-RECORD.                          
006200     05  RVV-SOURCE                  PIC X(20).                           
006300     05  RVV-PRODUCT-REVIEWED        PIC X(30).                           
006400     05  FILLER                      PIC X(160).                          
006500**                                                                        
006600 WORKING-STORAGE SECTION.                                                 
006700*---------------------------------------------------------------*         
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006900     05  RV-IN-STATUS                PIC XX         VALUE SPACE.          
007000     05  RV-OUT-STATUS               PIC XX         VALUE SPACE.          
007100     05  RV-EOF-SW                   PIC X          VALUE 'N'.            
007200         88  RV-AT-EOF                               VALUE 'Y'.           
007300     05  WS-ROWS-READ                PIC S9(07) USAGE COMP                
007400                                                   VALUE 0.               
007500     05  WS-ALERTS-LOGGED            PIC S9(07) USAGE COMP                
007600                                                   VALUE 0.               
007700     05  WS-RULE-HIT-SW              PIC X          VALUE 'N'.            
007800         88  WS-RULE-HIT                            VALUE 'Y'.            
007900    05  FILLER                      PIC X(01)      VALUE SPACE.           
008000*---------------------------------------------------------------*         
008100*    TITLE SCAN AREA -- UPPERCASED COPY OF THE REVIEW TITLE,              
008200*    REDEFINED INTO A SLOT TABLE TO KEEP THIS PROGRAM'S SCAN              
008300*    AREA THE SAME SHAPE AS THE REST OF THE SUITE.                        
008400*---------------------------------------------------------------*         
008500 01  WS-TITLE-UPPER                  PIC X(80)      VALUE SPACE.          
008600 01  WS-TITLE-SLOTS REDEFINES WS-TITLE-UPPER.                             
008700     05  WS-TITLE-SLOT OCCURS 8 TIMES INDEXED BY WT-IDX                   
008800                                        PIC X(10).                        
008900 01  WS-KEYWORD-TALLY                PIC S9(03) USAGE COMP                
009000                                                   VALUE 0.               
009100*---------------------------------------------------------------*         
009200*---------------------------------------------------------------*         
009300*    RATING WORK AREA -- FEED CARRIES THE STAR RATING AS TEXT             
009400*    (E.G. '4.5  '); REDEFINED NUMERIC SO A FUTURE LOW-RATING             
009500*    TIE-BREAKER COULD COMPARE IT WITHOUT A REWRITE HERE.                 
009600*---------------------------------------------------------------*         
009700 01  WS-RATING-WORK                  PIC X(05)      VALUE SPACE.          
009800 01  WS-RATING-NUMERIC REDEFINES WS-RATING-WORK                           
009900                                      PIC 9V9.                            
010000*---------------------------------------------------------------*         
010100 01  WS-ID-LIST-WORK                 PIC X(30)      VALUE SPACE.          
010200 01  WS-ALERT-TITLE                  PIC X(120)     VALUE SPACE.          
010300 01  WS-ALERT-SEVERITY               PIC X(08)      VALUE SPACE.          
010400*---------------------------------------------------------------*         
010500 COPY ALRTLNK.                                                            
010600*****************************************************************         
010700 PROCEDURE DIVISION.                                                      
010800*---------------------------------------------------------------*         
010900 0000-MAIN-PROCESSING.                                                    
011000*---------------------------------------------------------------*         
011100     PERFORM 1000-OPEN-FILES.                                             
011200     PERFORM 2000-PROCESS-RECORDS THRU                                    
011300         2000-PROCESS-RECORDS-EXIT UNTIL RV-AT-EOF.                       
011400     PERFORM 3000-CLOSE-FILES.                                            
011500     STOP RUN.                                                            
011600*---------------------------------------------------------------*         
011700 1000-OPEN-FILES.                                                         
011800*---------------------------------------------------------------*         
011900     OPEN INPUT  REVIEW-FILE-IN.                                          
012000     OPEN OUTPUT REVIEW-FILE-OUT.                                         
012100     PERFORM 8000-READ-REVIEW-IN.                                         
012200*---------------------------------------------------------------*         
012300 2000-PROCESS-RECORDS.                                                    
012400*---------------------------------------------------------------*         
012500* 02/11/00 SPA  REQ 4902 - ONLY FIRST MATCHING TIER NOW FIRES.    RQ4902  
012600     ADD 1 TO WS-ROWS-READ.                                               
012700     MOVE SPACE TO WS-ID-LIST-WORK.                                       
012800     MOVE SPACE TO WS-TITLE-UPPER.                                        
012900     MOVE RVR-RATING TO WS-RATING-WORK.                                   
013000     MOVE FUNCTION UPPER-CASE(RVR-REVIEW-TITLE)                           
013100         TO WS-TITLE-UPPER.                                               
013200     PERFORM 2100-CRITICAL-KEYWORD-CHECK.                                 
013300     IF NOT WS-RULE-HIT                                                   
013400         PERFORM 2200-MEDIUM-KEYWORD-CHECK                                
013500     END-IF.                                                              
013600     IF NOT WS-RULE-HIT                                                   
013700         PERFORM 2300-LOW-KEYWORD-CHECK                                   
013800     END-IF.                                                              
013900     IF WS-RULE-HIT                                                       
014000         PERFORM 2800-LOG-AND-CAPTURE                                     
014100     END-IF.                                                              
014200     PERFORM 2900-WRITE-ANNOTATED-RECORD.                                 
014300     PERFORM 8000-READ-REVIEW-IN.                                         
014400*---------------------------------------------------------------*         
014500 2000-PROCESS-RECORDS-EXIT.                                               
014600     EXIT.                                                                
014700*---------------------------------------------------------------*         
014800 2100-CRITICAL-KEYWORD-CHECK.                                             
014900*---------------------------------------------------------------*         
015000* 06/08/02 SPA  REQ 5699 - SCAN NOW RUNS ON TITLE ONLY.           RQ5699  
015100     MOVE 'N' TO WS-RULE-HIT-SW.                                          
015200     MOVE 0 TO WS-KEYWORD-TALLY.                                          
015300     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-TALLY                     
015400         FOR ALL 'CON ARTISTS'  FOR ALL 'FAKE'                            
015500            FOR ALL 'SCAM'      FOR ALL 'FRAUD'                           
015600            FOR ALL 'HORRIBLE'  FOR ALL 'WORST'                           
015700            FOR ALL 'DISASTER'  FOR ALL 'NEVER AGAIN'                     
015800            FOR ALL 'UNACCEPTABLE' FOR ALL 'RIPOFF'                       
015900            FOR ALL 'STOLE'     FOR ALL 'LIED'                            
016000            FOR ALL 'DECEPTIVE'.                                          
016100     IF WS-KEYWORD-TALLY > 0                                              
016200         MOVE 'Critical' TO WS-ALERT-SEVERITY                             
016300         STRING 'Critical Review - ' RVR-PRODUCT-REVIEWED                 
016400             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
016500         MOVE 'Y' TO WS-RULE-HIT-SW                                       
016600     END-IF.                                                              
016700*---------------------------------------------------------------*         
016800 2200-MEDIUM-KEYWORD-CHECK.                                               
016900*---------------------------------------------------------------*         
017000     MOVE 'N' TO WS-RULE-HIT-SW.                                          
017100     MOVE 0 TO WS-KEYWORD-TALLY.                                          
017200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-TALLY                     
017300         FOR ALL 'PROBLEM'   FOR ALL 'ISSUE'                              
017400            FOR ALL 'BUG'    FOR ALL 'DELAYED'                            
017500            FOR ALL 'MISSING'    FOR ALL 'DAMAGED'                        
017600            FOR ALL 'POOR QUALITY' FOR ALL 'UNHAPPY'                      
017700            FOR ALL 'BAD EXPERIENCE' FOR ALL 'DEFECTIVE'                  
017800            FOR ALL 'BROKEN'  FOR ALL 'DIFFICULT'                         
017900            FOR ALL 'STRUGGLE' FOR ALL 'MISLEADING'                       
018000            FOR ALL 'DISAPPOINTED'.                                       
018100     IF WS-KEYWORD-TALLY > 0                                              
018200         MOVE 'Medium  ' TO WS-ALERT-SEVERITY                             
018300         STRING 'Service Complaint - ' RVR-PRODUCT-REVIEWED               
018400             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
018500         MOVE 'Y' TO WS-RULE-HIT-SW                                       
018600     END-IF.                                                              
018700*---------------------------------------------------------------*         
018800 2300-LOW-KEYWORD-CHECK.                                                  
018900*---------------------------------------------------------------*         
019000     MOVE 'N' TO WS-RULE-HIT-SW.                                          
019100     MOVE 0 TO WS-KEYWORD-TALLY.                                          
019200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-TALLY                     
019300         FOR ALL 'DISAPPOINTING'  FOR ALL 'NOT GREAT'                     
019400            FOR ALL 'CONCERN'  FOR ALL 'SLOW'                             
019500            FOR ALL 'MINOR ISSUE'  FOR ALL 'FRUSTRATING'                  
019600            FOR ALL 'COULD BE BETTER'  FOR ALL 'AVERAGE'                  
019700            FOR ALL 'MILD'.                                               
019800     IF WS-KEYWORD-TALLY > 0                                              
019900         MOVE 'Low     ' TO WS-ALERT-SEVERITY                             
020000         STRING 'Minor Concern - ' RVR-PRODUCT-REVIEWED                   
020100             DELIMITED BY SIZE INTO WS-ALERT-TITLE                        
020200         MOVE 'Y' TO WS-RULE-HIT-SW                                       
020300     END-IF.                                                              
020400*---------------------------------------------------------------*         
020500 2800-LOG-AND-CAPTURE.                                                    
020600*---------------------------------------------------------------*         
020700     MOVE 'LOG '             TO LK-ALERT-FUNCTION.                        
020800     MOVE WS-ALERT-TITLE     TO LK-ALERT-TITLE.                           
020900     MOVE WS-ALERT-SEVERITY  TO LK-ALERT-SEVERITY.                        
021000     MOVE 'Customer Reviews' TO LK-ALERT-CATEGORY.                        
021100     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
021200     ADD 1 TO WS-ALERTS-LOGGED.                                           
021300     STRING LK-ALERT-ID DELIMITED BY SIZE                                 
021400         INTO WS-ID-LIST-WORK.                                            
021500*---------------------------------------------------------------*         
021600 2900-WRITE-ANNOTATED-RECORD.                                             
021700*---------------------------------------------------------------*         
021800     MOVE WS-ID-LIST-WORK TO RVR-ALERT-ID-LIST.                           
021900     MOVE REVIEW-RECORD   TO RV-OUT-RECORD.                               
022000     WRITE RV-OUT-RECORD.                                                 
022100     IF WS-RULE-HIT                                                       
022200         DISPLAY 'REVALERT - FLAGGED REVIEW: ' RVV-SOURCE                 
022300             ' PRODUCT ' RVV-PRODUCT-REVIEWED                             
022400     END-IF.                                                              
022500*---------------------------------------------------------------*         
022600 3000-CLOSE-FILES.                                                        
022700*---------------------------------------------------------------*         
022800     MOVE 'EOJ ' TO LK-ALERT-FUNCTION.                                    
022900     CALL 'ALERTGEN' USING LK-ALERT-PARMS.                                
023000     CLOSE REVIEW-FILE-IN.                                                
023100     CLOSE REVIEW-FILE-OUT.                                               
023200     DISPLAY 'REVALERT - ROWS READ     : ' WS-ROWS-READ.                  
023300     DISPLAY 'REVALERT - ALERTS LOGGED : ' WS-ALERTS-LOGGED.              
023400*---------------------------------------------------------------*         
023500 8000-READ-REVIEW-IN.                                                     
023600*---------------------------------------------------------------*         
023700     READ REVIEW-FILE-IN                                                  
023800         AT END                                                           
023900             MOVE 'Y' TO RV-EOF-SW                                        
024000     END-READ.                                                            
