000100*------------------------------------------------------------*    
000200*    WEATHER OBSERVATION RECORD -- WXALERT INPUT / OUTPUT         
000300*------------------------------------------------------------*    
000400 01  WEATHER-RECORD.                                              
000500     05 WXR-CITY-STATE                   PIC X(40).               
000600     05 WXR-FULL-ADDRESS                 PIC X(60).               
000700     05 WXR-TEMPERATURE-C                PIC S9(03)V9(01).        
000800     05 WXR-FEELS-LIKE-C                 PIC S9(03)V9(01).        
000900     05 WXR-HUMIDITY-PCT                 PIC 9(03).               
001000     05 WXR-WIND-SPEED-MPS               PIC 9(03)V9(01).         
001100     05 WXR-WEATHER-DESC                 PIC X(60).               
001200     05 WXR-FETCH-STATUS                 PIC X(10).               
001300     05 WXR-ALERT-ID-LIST                PIC X(70).               
001400     05 FILLER                           PIC X(10).               
