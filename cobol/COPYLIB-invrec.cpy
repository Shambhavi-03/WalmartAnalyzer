000100*------------------------------------------------------------*    
000200*    INVENTORY POSITION RECORD -- INVALERT INPUT / OUTPUT         
000300*------------------------------------------------------------*    
000400 01  INVENTORY-RECORD.                                            
000500     05 IVR-LOCATION-ID                  PIC X(12).               
000600     05 IVR-PRODUCT-SKU                  PIC X(20).               
000700     05 IVR-CURRENT-STOCK                PIC S9(07).              
000800     05 IVR-IN-TRANSIT-IN                PIC 9(07).               
000900     05 IVR-DAILY-SALES-AVG              PIC 9(05)V9(02).         
001000     05 IVR-LAST-24H-SALES               PIC 9(06).               
001100     05 IVR-SAFETY-STOCK-UNITS           PIC 9(06).               
001200     05 IVR-REORDER-POINT-UNITS          PIC 9(06).               
001300     05 IVR-STORAGE-CAP-UNITS            PIC 9(07).               
001400     05 IVR-ON-HAND-UNITS                PIC 9(07).               
001500     05 IVR-AVAIL-FOR-SALE-UNITS         PIC 9(07).               
001600     05 IVR-ALERT-ID-LIST                PIC X(120).              
001700     05 FILLER                           PIC X(10).               
